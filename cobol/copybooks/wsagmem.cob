000100* 19/03/87 srk - LINKAGE CONTROL BLOCK FOR AGMEM.
000200*
000300 01  AG-Mem-WS.
000400*
000500*    1 = DAYS SINCE LAST ACTION OF TYPE (9999 = NEVER)
000600*    2 = TODAY'S ACTION COUNT FOR THE PLANT
000700     03  Memws-Function         pic 9.
000800*
000900     03  Memws-Plant-Id         pic x(8).
001000     03  Memws-Action-Type      pic x(12).
001100     03  Memws-Run-Date         pic 9(8).
001200     03  Memws-Days-Since       pic 9(4).
001300     03  Memws-Todays-Count     pic 9(3).
001400     03  Memws-Return-Code      pic 99.
001500*
