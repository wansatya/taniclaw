000100* 19/03/87 srk - LINKAGE CONTROL BLOCK FOR AGRULES.
000200*                CONTEXT, RULES TABLE AND MATCHED-
000300*                ACTIONS TABLE ARE PASSED AS THEIR
000400*                OWN SEPARATE PARAMETERS - THIS
000500*                BLOCK ONLY CARRIES THE RETURN CODE
000600*                AND THE UNKNOWN-OPERATOR COUNT.
000700*
000800 01  AG-Rules-WS.
000900     03  Rulws-Return-Code      pic 99.
001000     03  Rulws-Warn-Count       pic 9(3)    comp.
001100*
