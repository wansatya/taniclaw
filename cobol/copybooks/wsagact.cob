000100****************************************************
000200*                                                 *
000300*   RECORD DEFINITION FOR ACTION LEDGER FILE      *
000400*      ALSO RE-READ FOR MEMORY DERIVED QUERIES    *
000500*                                                 *
000600***************************************************
000700* FILE SIZE 125 BYTES.
000800*
000900* 13/03/87 srk - CREATED.
001000* 19/06/90 srk - A-SOURCE ADDED SO A HUMAN OVERRIDE
001100*                ("MANUAL") CAN BE TOLD APART FROM
001200*                A RULES-DRIVEN ACTION AT SECURITY
001300*                REVIEW TIME.  REQ AG-0011.
001400*
001500 01  AG-Action-Record.
001600*
001700*    SEQUENTIAL - AG000 KEEPS THE LAST-USED NUMBER
001800*    IN WS-Last-Action-Id AND ADDS 1 FOR EACH WRITE.
001900     03  Act-Action-Id          pic 9(8).
002000*
002100     03  Act-Plant-Id           pic x(8).
002200     03  Act-Action-Type        pic x(12).
002300     03  Act-Description        pic x(60).
002400*
002500*    "RULES" OR "MANUAL".
002600     03  Act-Source             pic x(8).
002700         88  Act-Src-Rules             value "rules".
002800         88  Act-Src-Manual            value "manual".
002900*
003000*    "EXECUTED" OR "SKIPPED".
003100     03  Act-Status             pic x(10).
003200         88  Act-Stat-Executed         value "executed".
003300         88  Act-Stat-Skipped          value "skipped".
003400*
003500*    ZERO IF THE ACTION WAS NEVER EXECUTED.
003600     03  Act-Exec-Date          pic 9(8).
003700     03  Act-Create-Date        pic 9(8).
003800*
003900*    RESERVE FOR GROWTH.
004000     03  filler                 pic x(3).
004100*
