000100****************************************************
000200*                                                 *
000300*   IN-MEMORY KNOWLEDGE STAGE TABLE               *
000400*      LOADED ONCE, LIFECYCLE ORDER PRESERVED     *
000500*      WITHIN PLANT TYPE.  SEARCHED BY AGKNOW     *
000600*      AND AGSTATE (STAGE DURATION LOOKUP).       *
000700*                                                 *
000800***************************************************
000900*
001000* 17/03/87 srk - CREATED.
001100*
001200 01  AG-Know-Stage-Table.
001300     03  Ksst-Count             pic 9(3)    comp.
001400     03  Ksst-Row               occurs 60 times
001500                                 indexed by Ksst-Idx.
001600         05  Ksst-Plant-Type        pic x(12).
001700         05  Ksst-Stage-Name        pic x(12).
001800         05  Ksst-Dur-Min           pic 9(3).
001900         05  Ksst-Dur-Max           pic 9(3).
002000         05  Ksst-Instruction       occurs 3 pic x(60).
002100         05  Ksst-Water-Freq-Days   pic 9(2).
002200         05  Ksst-Water-Amount-Ml   pic 9(5).
002300         05  Ksst-Fert-Type         pic x(10).
002400         05  Ksst-Fert-Amount-G     pic 9(3).
002500         05  Ksst-Fert-Freq-Days    pic 9(2).
002600*
