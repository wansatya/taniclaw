000100* 19/03/87 srk - LINKAGE CONTROL BLOCK FOR AGTOOLS.
000200*
000300 01  AG-Tools-WS.
000400     03  Toolws-Action-Type     pic x(12).
000500     03  Toolws-Amount-Ml       pic 9(5).
000600     03  Toolws-Amount-G        pic 9(3).
000700     03  Toolws-Fert-Type       pic x(10).
000800     03  Toolws-Action-Desc     pic x(60).
000900*
001000*    "EXECUTED" OR "SKIPPED" - GOES STRAIGHT INTO
001100*    THE ACTION RECORD STATUS FIELD.
001200     03  Toolws-Status          pic x(10).
001300     03  Toolws-Result-Text     pic x(60).
001400     03  Toolws-Return-Code     pic 99.
001500*
