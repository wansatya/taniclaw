000100* 19/03/87 srk - LINKAGE CONTROL BLOCK FOR AGWTHR.
000200*
000300 01  AG-Wthr-WS.
000400     03  Wthws-Latitude         pic s9(3)v9(2).
000500     03  Wthws-Longitude        pic s9(3)v9(2).
000600     03  Wthws-Run-Date         pic 9(8).
000700*
000800     03  Wthws-Temp-Max         pic s9(3)v9(1).
000900     03  Wthws-Temp-Min         pic s9(3)v9(1).
001000     03  Wthws-Humidity         pic 9(3)v9(1).
001100     03  Wthws-Rainfall-Mm      pic 9(3)v9(1).
001200     03  Wthws-Present-Flag     pic x(1).
001300     03  Wthws-Summary          pic x(60).
001400     03  Wthws-Return-Code      pic 99.
001500*
