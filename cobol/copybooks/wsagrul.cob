000100****************************************************
000200*                                                 *
000300*   RECORD  DEFINITION  FOR  RULE  TABLE  FILE    *
000400*      REPLACES THE OLD YAML RULE FILES - SEE     *
000500*      TICKET AG-0002                             *
000600*                                                 *
000700***************************************************
000800* FILE SIZE 414 BYTES (409 OF DATA, 5 SPARE).
000900* NOTE - THE ORIGINAL FILE SPEC SHEET SAID 395
001000* BYTES BUT COUNTING THE FIVE CONDITION GROUPS
001100* GIVES 409 - SHEET IS WRONG, LAYOUT BELOW RULES.
001200*
001300* 11/03/87 srk - CREATED.
001400* 06/09/91 srk - COND-COUNT ADDED SO AGRULES CAN
001500*                SKIP UNUSED CONDITION SLOTS
001600*                WITHOUT TESTING EACH FIELD FOR
001700*                SPACES.  REQ AG-0003.
001800* 23/02/99 tmc - RULE-PRIORITY DEFAULT OF 010 IS
001900*                APPLIED BY AGRULES WHEN THE
002000*                TABLE IS LOADED, NOT HELD HERE.
002010* 08/04/16 rko - TICKET AG-0065.  RUL-COND-OPERATOR
002020*                88-LEVELS WERE VALUED LOWER CASE
002030*                ("eq", "neq" ...) BUT EVERY RULE ROW
002040*                AND EVERY COMPARE IN AGRULES/AG000
002050*                CARRY THE OPERATOR UPPER CASE -
002060*                CONDITION NAMES COULD NEVER TEST
002070*                TRUE.  VALUES UPPERED TO MATCH.
002100*
002200 01  AG-Rule-Record.
002300*
002400     03  Rul-Rule-Id            pic x(20).
002500     03  Rul-Rule-Name          pic x(30).
002600*
002700*    HIGHER NUMBER = EVALUATED FIRST.  ZERO OR
002800*    SPACES MEANS "APPLY THE HOUSE DEFAULT OF 10".
002900     03  Rul-Priority           pic 9(3).
003000*
003100*    HOW MANY OF THE FIVE CONDITION GROUPS BELOW
003200*    ARE ACTUALLY LOADED - 0 MEANS THE RULE CAN
003300*    NEVER MATCH.
003400     03  Rul-Cond-Count         pic 9(1).
003500*
003600*    UP TO 5 CONDITIONS, ALL MUST MATCH (AND).
003700     03  Rul-Condition          occurs 5.
003800         05  Rul-Cond-Field     pic x(25).
003900         05  Rul-Cond-Operator  pic x(8).
004000*
004100*        EQ NEQ GT GTE LT LTE IN NOTIN CONTAINS
004200*        IN / NOTIN HOLD UP TO 4 VALUES, COMMA
004300*        SEPARATED, IN RUL-COND-VALUE.
004400             88  Rul-Op-Eq          value "EQ".
004500             88  Rul-Op-Neq         value "NEQ".
004600             88  Rul-Op-Gt          value "GT".
004700             88  Rul-Op-Gte         value "GTE".
004800             88  Rul-Op-Lt          value "LT".
004900             88  Rul-Op-Lte         value "LTE".
005000             88  Rul-Op-In          value "IN".
005100             88  Rul-Op-Notin       value "NOTIN".
005200             88  Rul-Op-Contains    value "CONTAINS".
005300         05  Rul-Cond-Value     pic x(20).
005400*
005500     03  Rul-Action-Type        pic x(12).
005600         88  Rul-Act-Water             value "water".
005700         88  Rul-Act-Skip-Water        value "skip_water".
005800         88  Rul-Act-Fertilize         value "fertilize".
005900         88  Rul-Act-Harvest           value "harvest".
006000         88  Rul-Act-Notify            value "notify".
006100         88  Rul-Act-Alert             value "alert".
006200         88  Rul-Act-Log               value "log".
006300     03  Rul-Action-Desc        pic x(60).
006400*
006500*    WATERING AMOUNT - ZERO MEANS DEFAULT 200 ML.
006600     03  Rul-Amount-Ml          pic 9(5).
006700*
006800*    FERTILIZER GRAMS - ZERO MEANS DEFAULT 5 G.
006900     03  Rul-Amount-G           pic 9(3).
007000*
007100*    BLANK DEFAULTS TO "NPK" - SEE AGRULES.
007200     03  Rul-Fert-Type          pic x(10).
007300*
007400*    RESERVE FOR GROWTH.
007500     03  filler                 pic x(5).
007600*
