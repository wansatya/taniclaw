000100****************************************************
000200*                                                 *
000300*   RECORD  DEFINITION  FOR  WEATHER  FEED  FILE  *
000400*      LOGICAL KEY = LAT/LON (ROUNDED) + DATE     *
000500*      LOADED TO WSAGWTHT AS A SEARCHED TABLE     *
000600*                                                 *
000700***************************************************
000800* FILE SIZE 41 BYTES.
000900*
001000* 11/03/87 srk - CREATED.
001100* 14/11/88 srk - W-PRESENT-FLAG ADDED SO AGWTHR CAN
001200*                TELL A REAL ZERO RAINFALL READING
001300*                FROM A ROW THAT WAS NEVER LOADED.
001400*
001500 01  AG-Weather-Record.
001600*
001700*    ROUNDED TO 2 DECIMALS TO MATCH THE PLANT ROW.
001800     03  Wth-Latitude           pic s9(3)v9(2).
001900     03  Wth-Longitude          pic s9(3)v9(2).
002000*
002100     03  Wth-Date               pic 9(8).
002200*
002300*    DEGREES C.  ZERO/ABSENT MEANS USE DEFAULT 28.0.
002400     03  Wth-Temp-Max           pic s9(3)v9(1).
002500*
002600*    DEGREES C.  ZERO/ABSENT MEANS USE DEFAULT 22.0.
002700     03  Wth-Temp-Min           pic s9(3)v9(1).
002800*
002900*    PERCENT RELATIVE.  DEFAULT 70.0.
003000     03  Wth-Humidity           pic 9(3)v9(1).
003100*
003200*    MILLIMETRES.  DEFAULT 0.0.
003300     03  Wth-Rainfall-Mm        pic 9(3)v9(1).
003400*
003500*    'Y' = REAL FEED DATA, ELSE DEFAULTS WERE USED.
003600     03  Wth-Present-Flag       pic x(1).
003700         88  Wth-Row-Present           value "Y".
003800         88  Wth-Row-Defaulted         value "N".
003900*
004000*    RESERVE FOR GROWTH.
004100     03  filler                 pic x(6).
004200*
