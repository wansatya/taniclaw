000100****************************************************
000200*                                                 *
000300*   RECORD DEFINITION FOR KNOWLEDGE STAGE TABLE   *
000400*      ONE ROW PER (PLANT-TYPE, STAGE), STAGES    *
000500*      LOADED IN LIFECYCLE ORDER WITHIN TYPE      *
000600*                                                 *
000700***************************************************
000800* FILE SIZE 267 BYTES.
000900*
001000* 12/03/87 srk - CREATED FROM THE OLD PYCHK
001100*                REPEATING-FIELD SHAPE.
001200* 30/08/91 tmc - K-DUR-MIN/MAX DEFAULT TO 7/14 WHEN
001300*                A TYPE HAS NO ROW - APPLIED IN
001400*                AGKNOW, NOT HELD HERE.
001500*
001600 01  AG-Know-Stage-Record.
001700*
001800     03  Kst-Plant-Type         pic x(12).
001900     03  Kst-Stage-Name         pic x(12).
002000         88  Kst-Stg-Seed              value "seed".
002100         88  Kst-Stg-Germination       value "germination".
002200         88  Kst-Stg-Vegetative        value "vegetative".
002300         88  Kst-Stg-Flowering         value "flowering".
002400         88  Kst-Stg-Harvest           value "harvest".
002500         88  Kst-Stg-Dormant           value "dormant".
002600*
002700*    MINIMUM / MAXIMUM DAYS IN THIS STAGE.
002800     03  Kst-Dur-Min            pic 9(3).
002900     03  Kst-Dur-Max            pic 9(3).
003000*
003100*    UP TO 3 CARE INSTRUCTION LINES FOR THE STAGE.
003200     03  Kst-Instruction        occurs 3 pic x(60).
003300*
003400*    WATER EVERY N DAYS, DEFAULT 1.
003500     03  Kst-Water-Freq-Days    pic 9(2).
003600*
003700*    ML PER SESSION, DEFAULT 200.
003800     03  Kst-Water-Amount-Ml    pic 9(5).
003900*
004000*    BLANK DEFAULTS TO NPK.
004100     03  Kst-Fert-Type          pic x(10).
004200*
004300*    GRAMS, DEFAULT 5.
004400     03  Kst-Fert-Amount-G      pic 9(3).
004500*
004600*    EVERY N DAYS, DEFAULT 14.
004700     03  Kst-Fert-Freq-Days     pic 9(2).
004800*
004900*    RESERVE FOR GROWTH.
005000     03  filler                 pic x(35).
005100*
