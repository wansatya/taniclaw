000100****************************************************
000200*                                                 *
000300*   IN-MEMORY WEATHER TABLE                       *
000400*      LOADED ONCE AT AA010-LOAD-TABLES.          *
000500*      SEARCHED BY AGWTHR ON LAT/LON/DATE.        *
000600*                                                 *
000700***************************************************
000800*
000900* 17/03/87 srk - CREATED.
001000*
001100 01  AG-Weather-Table.
001200     03  Wtht-Count             pic 9(4)    comp.
001300     03  Wtht-Row               occurs 500 times
001400                                 indexed by Wtht-Idx.
001500         05  Wtht-Latitude          pic s9(3)v9(2).
001600         05  Wtht-Longitude         pic s9(3)v9(2).
001700         05  Wtht-Date              pic 9(8).
001800         05  Wtht-Temp-Max          pic s9(3)v9(1).
001900         05  Wtht-Temp-Min          pic s9(3)v9(1).
002000         05  Wtht-Humidity          pic 9(3)v9(1).
002100         05  Wtht-Rainfall-Mm       pic 9(3)v9(1).
002200         05  Wtht-Present-Flag      pic x(1).
002300*
