000100****************************************************
000200*                                                 *
000300*   RECORD  DEFINITION  FOR  PLANT  MASTER FILE   *
000400*        KEY = PLANT-ID (SEQUENTIAL, NOT INDEXED) *
000500*                                                 *
000600***************************************************
000700* FILE SIZE 141 BYTES.
000800*
000900* 09/03/87 srk - CREATED FOR THE AGRICULTURE CYCLE
001000*                SYSTEM, TAKEN FROM THE OLD PYEMP
001100*                LAYOUT AS A STARTING SHAPE.
001200* 21/04/89 srk - ADDED STATE-CHANGED-DATE AFTER FIELD
001300*                TRIAL SHOWED STATE ENGINE COULD NOT
001400*                TELL HOW LONG A PLANT HAD SAT IN ITS
001500*                CURRENT STAGE.  REQ AG-0007.
001600* 08/09/91 tmc - GROWING-METHOD AND SOIL-CONDITION MAY
001700*                ARRIVE BLANK FROM THE FEED - DEFAULTED
001800*                TO SOIL / LOAMY BY AG000, NOT HERE.
001900*
002000 01  AG-Plant-Record.
002100*
002200*    UNIQUE PLANT KEY, ASSIGNED BY THE FEED SYSTEM.
002300     03  Plt-Plant-Id          pic x(8).
002400*
002500*    OPERATOR-GIVEN NAME OR TAG FOR THE PLANT.
002600     03  Plt-Plant-Name        pic x(20).
002700*
002800*    CHILI, TOMATO, SPINACH, LETTUCE, HYDROPONIC ...
002900     03  Plt-Plant-Type        pic x(12).
003000*
003100     03  Plt-Location          pic x(20).
003200*
003300*    DEGREES, -90.00 THRU +90.00.
003400     03  Plt-Latitude          pic s9(3)v9(2).
003500*
003600*    DEGREES, -180.00 THRU +180.00.
003700     03  Plt-Longitude         pic s9(3)v9(2).
003800*
003900*    DATE PLANTED, CCYYMMDD.
004000     03  Plt-Plant-Date        pic 9(8).
004100*
004200*    SOIL / HYDROPONIC / POT - BLANK TREATED AS SOIL
004300*    BY THE ORCHESTRATOR (AG000), NOT DEFAULTED HERE.
004400     03  Plt-Growing-Method    pic x(12).
004500*
004600*    CLAY / SANDY / LOAMY - BLANK DEFAULTS TO LOAMY.
004700     03  Plt-Soil-Condition    pic x(12).
004800*
004900*    CURRENT LIFECYCLE STATE - SEE AGSTATE FOR THE
005000*    VALID STATE NAMES AND TRANSITION TABLE.
005100     03  Plt-Current-State     pic x(12).
005200         88  Plt-State-Seed            value "seed".
005300         88  Plt-State-Germination     value "germination".
005400         88  Plt-State-Vegetative      value "vegetative".
005500         88  Plt-State-Flowering       value "flowering".
005600         88  Plt-State-Harvest         value "harvest".
005700         88  Plt-State-Dormant         value "dormant".
005800         88  Plt-State-Dead            value "dead".
005900*
006000*    DATE THE CURRENT STATE WAS ENTERED, CCYYMMDD.
006100*    ZERO MEANS "USE PLT-PLANT-DATE INSTEAD" - SEE
006200*    AGSTATE PARA CC010-CHECK-TRANSITION.
006300     03  Plt-State-Chg-Date    pic 9(8).
006400*
006500*    'Y' = ACTIVE, 'N' = INACTIVE / RETIRED.
006600     03  Plt-Active-Flag       pic x(1).
006700         88  Plt-Is-Active             value "Y".
006800         88  Plt-Is-Inactive           value "N".
006900*
007000*    RESERVE FOR GROWTH - NONE PLANNED AT THIS TIME.
007100     03  filler                pic x(18).
007200*
