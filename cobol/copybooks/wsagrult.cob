000100****************************************************
000200*                                                 *
000300*   IN-MEMORY RULES TABLE                         *
000400*      LOADED ONCE AT AA010-LOAD-TABLES, THEN     *
000500*      SORTED BY PRIORITY DESCENDING (AA011).     *
000600*      SEARCHED BY AGRULES, NOT REWRITTEN.        *
000700*                                                 *
000800***************************************************
000900*
001000* 17/03/87 srk - CREATED.  200 ROWS OUGHT TO BE
001100*                ENOUGH FOR ANY GROWER - TMC SAYS
001200*                RAISE IT IF WE EVER SEE AN
001300*                "ARY-1" ABEND ON THIS TABLE.
001400*
001500 01  AG-Rules-Table.
001600     03  Rult-Count             pic 9(3)    comp.
001700     03  Rult-Row               occurs 200 times
001800                                 indexed by Rult-Idx.
001900         05  Rult-Rule-Id           pic x(20).
002000         05  Rult-Rule-Name         pic x(30).
002100         05  Rult-Priority          pic 9(3)    comp.
002200         05  Rult-Cond-Count        pic 9(1).
002300         05  Rult-Condition         occurs 5.
002400             07  Rult-Cond-Field    pic x(25).
002500             07  Rult-Cond-Operator pic x(8).
002600             07  Rult-Cond-Value    pic x(20).
002700         05  Rult-Action-Type       pic x(12).
002800         05  Rult-Action-Desc       pic x(60).
002900         05  Rult-Amount-Ml         pic 9(5).
003000         05  Rult-Amount-G          pic 9(3).
003100         05  Rult-Fert-Type         pic x(10).
003200*
003300*        FLAT VIEW OF THE 5 CONDITION GROUPS, USED BY
003400*        BB010 IN AGRULES TO SKIP RULES WHOSE CONDITIONS
003500*        WERE NEVER LOADED (ALL SPACES) WITHOUT TESTING
003600*        EACH SUB-FIELD ONE AT A TIME.
003700         05  Rult-Cond-Flat redefines Rult-Condition
003800                                pic x(265).
003900*
