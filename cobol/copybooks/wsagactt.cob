000100****************************************************
000200*                                                 *
000300*   IN-MEMORY ACTIONS TABLE                       *
000400*      LOADED FROM ACTIONS AT AA010-LOAD-TABLES,  *
000500*      THEN GROWN AS AG000 WRITES NEW ACTION      *
000600*      RECORDS DURING THE RUN.  SEARCHED BY       *
000700*      AGMEM FOR THE DERIVED QUERIES.             *
000800*                                                 *
000900***************************************************
001000* 3000 ROWS COVERS A FULL SEASON FOR THE PILOT
001100* GROWER LIST - RAISE IF PROD-01 EVER GROWS PAST
001200* A FEW HUNDRED PLANTS.
001300*
001400* 18/03/87 srk - CREATED.
001500* 03/12/98 srk - ACTT-COUNT MUST BE BUMPED BY AG000
001600*                ITSELF RIGHT AFTER EVERY ACTIONS
001700*                WRITE - AGMEM ONLY READS THE TABLE,
001800*                IT NEVER ADDS TO IT.  REQ AG-0012.
001900*
002000 01  AG-Actions-Table.
002100     03  Actt-Count             pic 9(4)    comp.
002200     03  Actt-Row               occurs 3000 times
002300                                 indexed by Actt-Idx.
002400         05  Actt-Action-Id         pic 9(8).
002500         05  Actt-Plant-Id          pic x(8).
002600         05  Actt-Action-Type       pic x(12).
002700         05  Actt-Description       pic x(60).
002800         05  Actt-Source            pic x(8).
002900         05  Actt-Status            pic x(10).
003000         05  Actt-Exec-Date         pic 9(8).
003100         05  Actt-Create-Date       pic 9(8).
003200*
