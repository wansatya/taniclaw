000100****************************************************
000200*                                                 *
000300*   RECORD DEFINITION FOR HARVEST / DISEASE TABLE *
000400*      ONE ROW PER PLANT-TYPE                     *
000500*                                                 *
000600***************************************************
000700* FILE SIZE 343 BYTES (342 OF DATA, 1 SPARE).
000800*
000900* 12/03/87 srk - CREATED.
001000*
001100 01  AG-Know-Harvest-Record.
001200*
001300     03  Khv-Plant-Type         pic x(12).
001400*
001500*    UP TO 3 HARVEST-READINESS INDICATOR LINES.
001600     03  Khv-Indicator          occurs 3 pic x(60).
001700*
001800     03  Khv-Notes              pic x(60).
001900*
002000*    UP TO 3 COMMON DISEASE NAMES FOR THE TYPE.
002100     03  Khv-Disease            occurs 3 pic x(30).
002200*
002300*    RESERVE FOR GROWTH.
002400     03  filler                 pic x(1).
002500*
