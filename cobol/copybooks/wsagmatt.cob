000100****************************************************
000200*                                                 *
000300*   MATCHED-ACTIONS SCRATCH TABLE                 *
000400*      FILLED BY AGRULES (AA035) FOR ONE PLANT AT *
000500*      A TIME, CONSUMED BY AA036-APPLY-ACTIONS,   *
000600*      AGINSTR AA034/AA035.  RESET PER PLANT.     *
000700*                                                 *
000800***************************************************
000900*
001000* 18/03/87 srk - CREATED.
001100* 11/01/99 tmc - ADDED MATT-HDR SO CALLERS CAN TELL
001200*                HOW MANY ROWS CAME BACK WITHOUT
001300*                SEARCHING FOR SPACES.  REQ AG-0014.
001400*
001500 01  AG-Matched-Actions-Header.
001600     03  Matt-Hdr-Count         pic 9(2)    comp.
001700*
001800 01  AG-Matched-Actions-Table.
001900     03  Matt-Row               occurs 50 times
002000                                 indexed by Matt-Idx.
002100         05  Matt-Rule-Id           pic x(20).
002200         05  Matt-Rule-Name         pic x(30).
002300         05  Matt-Priority          pic 9(3).
002400         05  Matt-Action-Type       pic x(12).
002500         05  Matt-Action-Desc       pic x(60).
002600         05  Matt-Amount-Ml         pic 9(5).
002700         05  Matt-Amount-G          pic 9(3).
002800         05  Matt-Fert-Type         pic x(10).
002900         05  Matt-Source            pic x(8).
003000*
