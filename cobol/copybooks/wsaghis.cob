000100****************************************************
000200*                                                 *
000300*   RECORD DEFINITION FOR HISTORY LOG FILE        *
000400*      APPEND ONLY - NEVER REWRITTEN              *
000500*                                                 *
000600***************************************************
000700* FILE SIZE 111 BYTES (110 OF DATA, 1 SPARE).
000800*
000900* 13/03/87 srk - CREATED.
001000*
001100 01  AG-History-Record.
001200*
001300     03  His-Plant-Id           pic x(8).
001400*
001500*    STATE_CHANGE / ACTION / CYCLE.
001600     03  His-Event-Type         pic x(14).
001700         88  His-Evt-State-Change      value "state_change".
001800         88  His-Evt-Action            value "action".
001900         88  His-Evt-Cycle             value "cycle".
002000     03  His-Event-Date         pic 9(8).
002100     03  His-Detail             pic x(80).
002200*
002300*    RESERVE FOR GROWTH.
002400     03  filler                 pic x(1).
002500*
