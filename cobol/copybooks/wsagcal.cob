000100* 16/03/87 srk - AG-CALLING-DATA FOR PASSING THE RUN
000200*                DATE AND CALLER/CALLED PROGRAM-IDS
000300*                TO EVERY AGxxxx COMMON MODULE - SAME
000400*                SHAPE AS THE OLD WSCALL BLOCK.
000500*
000600 01  AG-Calling-Data.
000700     03  AG-Called          pic x(8).
000800     03  AG-Caller          pic x(8).
000900     03  AG-Run-Date        pic 9(8).
001000     03  AG-Return-Code     pic 99.
001100*
