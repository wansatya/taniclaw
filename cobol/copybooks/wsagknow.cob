000100* 19/03/87 srk - LINKAGE CONTROL BLOCK FOR AGKNOW.
000200*
000300 01  AG-Know-WS.
000400*
000500*    1 = STAGE DURATION (MIN/MAX)
000600*    2 = EXPECTED STAGE FROM DAYS-SINCE-PLANTING
000700*    3 = WATERING INFO FOR (TYPE, STAGE)
000800*    4 = FERTILIZER SCHEDULE FOR (TYPE, STAGE)
000900*    5 = UP TO 3 CARE INSTRUCTIONS FOR (TYPE, STAGE)
001000*    6 = HARVEST / DISEASE ROW FOR (TYPE)
001100     03  Knws-Function          pic 9.
001200*
001300     03  Knws-Plant-Type        pic x(12).
001400     03  Knws-Stage-Name        pic x(12).
001500     03  Knws-Days-Planting     pic 9(4).
001600*
001700     03  Knws-Dur-Min           pic 9(3).
001800     03  Knws-Dur-Max           pic 9(3).
001900     03  Knws-Water-Freq-Days   pic 9(2).
002000     03  Knws-Water-Amount-Ml   pic 9(5).
002100     03  Knws-Fert-Type         pic x(10).
002200     03  Knws-Fert-Amount-G     pic 9(3).
002300     03  Knws-Fert-Freq-Days    pic 9(2).
002400*
002500*    FUNCTION 5 OUTPUT - UP TO 3 CARE LINES, BLANK IF NONE.
002600     03  Knws-Instruction-1     pic x(60).
002700     03  Knws-Instruction-2     pic x(60).
002800     03  Knws-Instruction-3     pic x(60).
002900*
003000*    FUNCTION 6 OUTPUT - HARVEST INDICATORS / NOTES / DISEASE.
003100     03  Knws-Harvest-Ind-1     pic x(60).
003200     03  Knws-Harvest-Ind-2     pic x(60).
003300     03  Knws-Harvest-Ind-3     pic x(60).
003400     03  Knws-Harvest-Notes     pic x(60).
003500     03  Knws-Disease-1         pic x(30).
003600     03  Knws-Disease-2         pic x(30).
003700     03  Knws-Disease-3         pic x(30).
003800*
003900     03  Knws-Return-Code       pic 99.
004000*
