000100* 19/03/87 srk - LINKAGE CONTROL BLOCK FOR AGSECUR.
000200*
000300 01  AG-Secur-WS.
000400     03  Secws-Action-Type      pic x(12).
000500*
000600*    "RULES" OR "MANUAL" - MANUAL BYPASSES ALL
000700*    CHECKS BELOW (HUMAN OVERRIDE).
000800     03  Secws-Source           pic x(8).
000900*
001000     03  Secws-Amount-Ml        pic 9(5).
001100     03  Secws-Amount-G         pic 9(3).
001200     03  Secws-Todays-Count     pic 9(3).
001300*
001400*    "OK", "HUMAN_OVERRIDE" OR "BLOCKED".
001500     03  Secws-Result           pic x(14).
001600*
001700*    NAME OF THE BLOCKED_xxxx EVENT, SPACES IF OK.
001800     03  Secws-Event-Type       pic x(25).
001900     03  Secws-Reason           pic x(40).
002000     03  Secws-Return-Code      pic 99.
002100*
