000100* 19/03/87 srk - LINKAGE CONTROL BLOCK FOR AGSTATE.
000200*
000300 01  AG-State-WS.
000400*
000500*    1 = CHECK TRANSITION DUE, MOVE STATE IF SO.
000600*    2 = EXPECTED NEXT STATE ONLY (REPORTING).
000700     03  Stws-Function          pic 9.
000800*
000900     03  Stws-Plant-Type        pic x(12).
001000     03  Stws-Current-State     pic x(12).
001100     03  Stws-Days-In-State     pic 9(4).
001200*
001300*    'Y' IF A TRANSITION WAS MADE / IS RECOMMENDED.
001400     03  Stws-Transition-Flag   pic x(1).
001500     03  Stws-New-State         pic x(12).
001600     03  Stws-Return-Code       pic 99.
001700*
