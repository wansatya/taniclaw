000100****************************************************
000200*                                                 *
000300*   IN-MEMORY HARVEST / DISEASE TABLE             *
000400*      LOADED ONCE.  SEARCHED BY AGKNOW.          *
000500*                                                 *
000600***************************************************
000700*
000800* 17/03/87 srk - CREATED.
000900*
001000 01  AG-Know-Harvest-Table.
001100     03  Khvt-Count             pic 9(3)    comp.
001200     03  Khvt-Row               occurs 20 times
001300                                 indexed by Khvt-Idx.
001400         05  Khvt-Plant-Type        pic x(12).
001500         05  Khvt-Indicator         occurs 3 pic x(60).
001600         05  Khvt-Notes             pic x(60).
001700         05  Khvt-Disease           occurs 3 pic x(30).
001800*
