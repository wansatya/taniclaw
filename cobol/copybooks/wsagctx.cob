000100****************************************************
000200*                                                 *
000300*   WORKING RECORD - EVALUATION CONTEXT           *
000400*      BUILT FRESH FOR EACH PLANT, EACH CYCLE     *
000500*      BY AG000 PARA AA033-BUILD-CONTEXT           *
000600*                                                 *
000700***************************************************
000800*
000900* 16/03/87 srk - CREATED.
001000* 17/07/89 srk - ADDED THE TWO CTX-DAYS-SINCE-LAST-
001100*                xxxx FIELDS AFTER AGMEM CAME ON
001200*                LINE - REQ AG-0009.
001300* 14/06/01 tmc - CTX-DAYS-EDIT ADDED FOR THE DAILY
001400*                INSTRUCTIONS PAGE - WAS DOING THE
001500*                ZERO-SUPPRESS BY HAND IN AGINSTR.
001600*
001700 01  AG-Context.
001800*
001900     03  Ctx-Plant-Type              pic x(12).
002000     03  Ctx-Plant-State             pic x(12).
002100*
002200*    RUN DATE MINUS PLANT DATE, NEVER NEGATIVE.
002300     03  Ctx-Days-Since-Planting     pic 9(4).
002400*
002500*    ZERO-SUPPRESSED VIEW OF THE ABOVE FOR PRINTING.
002600     03  Ctx-Days-Edit redefines
002700         Ctx-Days-Since-Planting    pic zzz9.
002800*
002900*    RUN DATE MINUS STATE-CHANGED DATE, NEVER NEG.
003000     03  Ctx-Days-In-State           pic 9(4).
003100*
003200*    9999 = NEVER WATERED / FERTILIZED.
003300     03  Ctx-Days-Since-Last-Water   pic 9(4).
003400     03  Ctx-Days-Since-Last-Fert    pic 9(4).
003500*
003600     03  Ctx-Today-Rainfall-Mm       pic 9(3)v9(1).
003700     03  Ctx-Temp-Max                pic s9(3)v9(1).
003800     03  Ctx-Temp-Min                pic s9(3)v9(1).
003900     03  Ctx-Humidity                pic 9(3)v9(1).
004000*
004100*    DEFAULTED "SOIL" / "LOAMY" BY AA033 WHEN BLANK.
004200     03  Ctx-Growing-Method          pic x(12).
004300     03  Ctx-Soil-Condition          pic x(12).
004400*
