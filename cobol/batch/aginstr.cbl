000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.        aginstr.
000600**
000700 author.            S R Kowalski.
000800                    For Prairie AgriTech Field Systems.
000900**
001000 installation.      Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.      23/03/87.
001300**
001400 date-compiled.
001500**
001600 security.          Company confidential.  For internal use by
001700                    Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.           Daily Instructions - a look-only pass over the
002000                    plant master printing, for every active plant,
002100                    the rule-driven instructions and alerts due
002200                    today plus the stage care card from the
002300                    knowledge base.  Never validates, never
002400                    executes, never writes an action or history
002500                    record - AA036/AGSECUR/AGTOOLS are not called
002600                    from here at all.
002700**
002800 version.           See Prog-Name in ws.
002900**
003000 called modules.    agwthr.  agrules.  agknow.  agstate.  agmem.
003100**
003200* Changes:
003300* 23/03/87 srk -        Original write-up.
003400* 14/06/01 tmc -        Ticket AG-0052.  New program - growers were
003500*                       ringing the help desk every morning asking
003600*                       "what do I do today", so this pulls the
003700*                       same rules/knowledge lookups AG000 uses but
003800*                       stops short of applying anything.
003900* 14/06/01 tmc -        Expected next state line added, using the
004000*                       new AGSTATE function 2 (reporting only).
004100* 03/12/98 djp -        Y2K REVIEW - dates handled exactly as in
004200*                       AG000, this note carried over for the
004300*                       auditors.  No change made.
004400* 11/03/16 rko -        Ticket AG-0064.  Same slip as AG000's
004500*                       AA000-MAIN - ACCEPT ... FROM DATE was
004600*                       missing YYYYMMDD, so WS-Run-Date was
004700*                       built one field short of CCYYMMDD and
004800*                       every days-since-planting/in-state
004900*                       figure on the Daily Instructions page
005000*                       was wrong.  YYYYMMDD added.
005010* 15/04/16 rko -        Ticket AG-0066.  Weather line printed only
005020*                       AGWTHR's summary text, not the underlying
005030*                       temp/humidity/rainfall figures the
005040*                       agronomist wants on the page - added a
005050*                       rounded, zero-suppressed line ahead of the
005060*                       summary carrying all four values.
005100**
005200 environment             division.
005300*===============================
005400*
005500 configuration           section.
005600 special-names.
005700     c01  is  top-of-form.
005800     class     ag-numeric  is  "0" thru "9".
005900*
006000 input-output            section.
006100 file-control.
006200*
006300     select   Plant-File   assign to  "PLANTS"
006400              organization is sequential
006500              file status  is  Ws-Plant-Status.
006600     select   Rule-File    assign to  "RULES"
006700              organization is sequential
006800              file status  is  Ws-Rule-Status.
006900     select   Weather-File assign to  "WEATHER"
007000              organization is sequential
007100              file status  is  Ws-Weather-Status.
007200     select   Kstg-File    assign to  "KNOWSTG"
007300              organization is sequential
007400              file status  is  Ws-Kstg-Status.
007500     select   Khvt-File    assign to  "KNOWHRV"
007600              organization is sequential
007700              file status  is  Ws-Khvt-Status.
007800     select   Action-File  assign to  "ACTIONS"
007900              organization is sequential
008000              file status  is  Ws-Action-Status.
008100     select   Print-File   assign to  "DAILYRPT"
008200              organization is sequential
008300              file status  is  Ws-Print-Status.
008400*
008500 data                    division.
008600*===============================
008700 file section.
008800*-------------
008900*
009000 fd  Plant-File.
009100 copy "wsagplt.cob".
009200*
009300 fd  Rule-File.
009400 copy "wsagrul.cob".
009500*
009600 fd  Weather-File.
009700 copy "wsagwth.cob".
009800*
009900 fd  Kstg-File.
010000 copy "wsagkst.cob".
010100*
010200 fd  Khvt-File.
010300 copy "wsagkhv.cob".
010400*
010500 fd  Action-File.
010600 copy "wsagact.cob".
010700*
010800 fd  Print-File
010900     reports are  AG-Daily-Report.
011000*
011100 working-storage section.
011200*----------------------
011300*
011400 77  Prog-Name           pic x(15) value "AGINSTR (1.04)".
011500*
011600 01  WS-File-Status-Group.
011700     03  Ws-Plant-Status         pic xx.
011800     03  Ws-Rule-Status          pic xx.
011900     03  Ws-Weather-Status       pic xx.
012000     03  Ws-Kstg-Status          pic xx.
012100     03  Ws-Khvt-Status          pic xx.
012200     03  Ws-Action-Status        pic xx.
012300     03  Ws-Print-Status         pic xx.
012400*
012500 01  WS-Run-Date-Group.
012600     03  WS-Run-Date             pic 9(8).
012700     03  filler                  pic x(1).
012800*
012900*    CENTURY/YEAR/MONTH/DAY BREAKOUT - USED ONLY TO CATCH A
013000*    ZERO CENTURY (A SIGN THE ACCEPT DIDN'T RETURN CCYYMMDD)
013100*    BEFORE IT POISONS EVERY DATE ARITHMETIC IN THE RUN.
013200 01  WS-Run-Date-Parts redefines WS-Run-Date-Group.
013300     03  WS-Run-CC               pic 99.
013400     03  WS-Run-YY               pic 99.
013500     03  WS-Run-MM               pic 99.
013600     03  WS-Run-DD               pic 99.
013700     03  filler                  pic x(1).
013800*
013900 01  WS-Accept-Date.
014000     03  WS-Acc-CC               pic 99.
014100     03  WS-Acc-YY                pic 99.
014200     03  WS-Acc-MM                pic 99.
014300     03  WS-Acc-DD                pic 99.
014400 01  WS-Accept-Date-Redef redefines WS-Accept-Date.
014500     03  WS-Accept-Date-Num      pic 9(8).
014600*
014700 01  WS-Sub-Group.
014800     03  WS-Line-Sub             pic 9(2)  comp.
014900     03  filler                  pic x(1).
015000*
015100 01  WS-Days-Group.
015200     03  WS-Diff-Days            pic s9(5)  comp.
015300     03  filler                  pic x(1).
015400*
015500*    ZERO-SUPPRESSED EDIT VIEWS FOR THE IDENTITY LINE.
015600 01  WS-Edit-Group.
015700     03  WS-Days-State-Edit      pic zzz9.
015800     03  filler                  pic x(4).
015850*
015860*    ROUND-HALF-UP WORK AREA FOR THE WEATHER LINE - SAME IDEA
015870*    AS WS-DISPLAY-GROUP IN AGWTHR, KEPT LOCAL SINCE AGINSTR
015880*    PRINTS THE RAW VALUES ITSELF INSTEAD OF JUST THE SUMMARY.
015890 01  WS-Wth-Display-Group.
015900     03  WS-Wth-Temp-Max         pic 999    comp.
015910     03  WS-Wth-Temp-Min         pic 999    comp.
015920     03  WS-Wth-Humidity         pic 999    comp.
015930     03  WS-Wth-Rainfall         pic 999    comp.
015935     03  filler                  pic x(1).
015940*
015950 01  WS-Wth-Display-Edit redefines WS-Wth-Display-Group.
015960     03  WS-Wth-Temp-Max-Ed      pic zz9.
015970     03  WS-Wth-Temp-Min-Ed      pic zz9.
015980     03  WS-Wth-Humidity-Ed      pic zz9.
015990     03  WS-Wth-Rainfall-Ed      pic zz9.
015993     03  filler                  pic x(1).
015995*
016000*    UP TO 9 PRINT LINES - UP TO 3 ALERTS ("(ALERT) " PREFIX),
016100*    UP TO 3 RULE-MATCHED INSTRUCTIONS, THEN UP TO 3 CARE-CARD
016200*    LINES FROM THE KNOWLEDGE BASE (AGKNOW FUNCTION 5).
016300 01  WS-Instr-Area.
016400     03  WS-Instr-Count          pic 9      comp.
016500     03  WS-Alert-Seen           pic 9      comp.
016600     03  WS-Rule-Seen            pic 9      comp.
016700     03  WS-Instr-Line           pic x(72)  occurs 9.
016800*
016900*    FLAT VIEW OF THE 9 PRINT LINES - SAME IDEA AS RULT-COND-FLAT
017000*    IN WSAGRULT, USED TO BLANK ALL 9 SLOTS IN ONE MOVE INSTEAD
017100*    OF PERFORMING A 9-TIME VARYING LOOP BEFORE EVERY PLANT.
017200     03  WS-Instr-Line-Flat redefines WS-Instr-Line
017300                                pic x(648).
017400*
017500 01  WS-Next-State               pic x(12).
017600*
017700 copy "wsagctx.cob".
017800 copy "wsagcal.cob".
017900 copy "wsagrult.cob".
018000 copy "wsagwtht.cob".
018100 copy "wsagksst.cob".
018200 copy "wsagkhvt.cob".
018300 copy "wsagactt.cob".
018400 copy "wsagmatt.cob".
018500 copy "wsagrules.cob".
018600 copy "wsagstate.cob".
018700 copy "wsagmem.cob".
018800 copy "wsagknow.cob".
018900 copy "wsagwthr.cob".
019000*
019100 Report section.
019200*==============
019300*
019400 RD  Print-File
019500     control      Final
019600     Page Limit   60
019700     Heading      1
019800     First Detail 5
019900     Last  Detail 56.
020000*
020100 01  Report-Head-1  Type Page Heading.
020200     03  line  1.
020300         05  col   1     pic x(15)   source Prog-Name.
020400         05  col  40                 value "Prairie AgriTech Field Systems".
020500         05  col 100     pic 9(8)    source WS-Run-Date.
020600     03  line  2.
020700         05  col  40                 value "Daily Instructions".
020800         05  col 100                 value "Page ".
020900         05  col 105     pic zz9     source Page-Counter.
021000*
021100 01  Plant-Ident-Detail  type is detail.
021200     03  line + 2.
021300         05  col   1     pic x(8)    source Plt-Plant-Id.
021400         05  col  12     pic x(20)   source Plt-Plant-Name.
021500         05  col  34     pic x(12)   source Plt-Plant-Type.
021600         05  col  48     pic x(12)   source Plt-Current-State.
021700     03  line + 1.
021800         05  col   1                 value "Days planted".
021900         05  col  15     pic zzz9    source Ctx-Days-Edit.
022000         05  col  25                 value "Days in state".
022100         05  col  40     pic zzz9    source WS-Days-State-Edit.
022200         05  col  50                 value "Next state".
022300         05  col  62     pic x(12)  source WS-Next-State.
022400     03  line + 1.
022410         05  col   1                 value "Weather -".
022420         05  col  12                 value "Temp".
022430         05  col  17     pic zz9    source WS-Wth-Temp-Min-Ed.
022440         05  col  20                 value "-".
022450         05  col  21     pic zz9    source WS-Wth-Temp-Max-Ed.
022460         05  col  24                 value "C  Humidity".
022470         05  col  36     pic zz9    source WS-Wth-Humidity-Ed.
022480         05  col  39                 value "%  Rainfall".
022490         05  col  51     pic zz9    source WS-Wth-Rainfall-Ed.
022495         05  col  54                 value "mm".
022500     03  line + 1.
022600         05  col  12     pic x(60)   source Wthws-Summary.
022700*
022800 01  Plant-Line-Detail  type is detail.
022900     03  line + 1.
023000         05  col   3     pic x(72)   source WS-Instr-Line (WS-Line-Sub).
023100*
023200 01  Plant-Harvest-Detail  type is detail.
023300     03  line + 1.
023400         05  col   1                 value "Harvest -".
023500         05  col  12     pic x(60)   source Knws-Harvest-Ind-1.
023600     03  line + 1.
023700         05  col  12     pic x(60)   source Knws-Harvest-Ind-2.
023800     03  line + 1.
023900         05  col  12     pic x(60)   source Knws-Harvest-Ind-3.
024000     03  line + 1.
024100         05  col  12     pic x(60)   source Knws-Harvest-Notes.
024200     03  line + 1.
024300         05  col   1                 value "Watch for -".
024400         05  col  12     pic x(30)   source Knws-Disease-1.
024500         05  col  44     pic x(30)   source Knws-Disease-2.
024600         05  col  76     pic x(30)   source Knws-Disease-3.
024700*
024800 procedure division.
024900*===================
025000*
025100 aa000-Main section.
025200*-------------------
025300     accept   WS-Accept-Date  from  date  yyyymmdd.
025400     move     WS-Acc-CC       to  WS-Run-Date (1:2).
025500     move     WS-Acc-YY       to  WS-Run-Date (3:2).
025600     move     WS-Acc-MM       to  WS-Run-Date (5:2).
025700     move     WS-Acc-DD       to  WS-Run-Date (7:2).
025800     if       WS-Run-CC = zero
025900              display "AGINSTR - RUN DATE HAS NO CENTURY - ABORTING"
026000              goback.
026100*
026200     move     "AGINSTR"  to  AG-Caller.
026300     move     WS-Run-Date  to  AG-Run-Date.
026400*
026500     perform  aa010-Load-Tables      thru  aa010-Exit.
026600*
026700     open     input   Plant-File.
026800     open     output  Print-File.
026900*
027000     initiate AG-Daily-Report.
027100     perform  aa020-Process-Plants   thru  aa020-Exit.
027200     terminate AG-Daily-Report.
027300*
027400     close    Plant-File  Print-File.
027500     goback.
027600*
027700 aa000-Exit.  exit section.
027800*
027900 aa010-Load-Tables section.
028000*--------------------------
028100     perform  aa011-Load-Rules       thru  aa011-Exit.
028200     perform  aa013-Load-Weather     thru  aa013-Exit.
028300     perform  aa014-Load-Kstg        thru  aa014-Exit.
028400     perform  aa015-Load-Khvt        thru  aa015-Exit.
028500     perform  aa016-Load-Actions     thru  aa016-Exit.
028600 aa010-Exit.  exit section.
028700*
028800 aa011-Load-Rules.
028900     move     zero  to  Rult-Count.
029000     open     input  Rule-File.
029100     perform  aa011a-Read-One-Rule thru aa011a-Exit
029200              until  Ws-Rule-Status = "10"
029300               or    Rult-Count not < 200.
029400     close    Rule-File.
029500 aa011-Exit.  exit.
029600*
029700 aa011a-Read-One-Rule.
029800     read     Rule-File
029900              at end  move  "10"  to  Ws-Rule-Status
030000                      go to  aa011a-Exit.
030100     if       Ws-Rule-Status not = "00"
030200              go to  aa011a-Exit.
030300     add      1  to  Rult-Count.
030400     set      Rult-Idx  to  Rult-Count.
030500     move     Rul-Rule-Id           to  Rult-Rule-Id (Rult-Idx).
030600     move     Rul-Rule-Name         to  Rult-Rule-Name (Rult-Idx).
030700     move     Rul-Priority          to  Rult-Priority (Rult-Idx).
030800     if       Rul-Priority = zero
030900              move  10  to  Rult-Priority (Rult-Idx).
031000     move     Rul-Cond-Count        to  Rult-Cond-Count (Rult-Idx).
031100     move     Rul-Condition         to  Rult-Condition (Rult-Idx).
031200     move     Rul-Action-Type       to  Rult-Action-Type (Rult-Idx).
031300     move     Rul-Action-Desc       to  Rult-Action-Desc (Rult-Idx).
031400     move     Rul-Amount-Ml         to  Rult-Amount-Ml (Rult-Idx).
031500     move     Rul-Amount-G          to  Rult-Amount-G (Rult-Idx).
031600     move     Rul-Fert-Type         to  Rult-Fert-Type (Rult-Idx).
031700 aa011a-Exit.  exit.
031800*
031900* NO PRIORITY SORT HERE - THIS PROGRAM ONLY REPORTS THE MATCHED
032000* ACTIONS, IT DOES NOT CARE WHICH ONE AG000 WOULD APPLY FIRST.
032100 aa013-Load-Weather.
032200     move     zero  to  Wtht-Count.
032300     open     input  Weather-File.
032400     perform  aa013a-Read-One-Weather thru aa013a-Exit
032500              until  Ws-Weather-Status = "10"
032600               or    Wtht-Count not < 500.
032700     close    Weather-File.
032800 aa013-Exit.  exit.
032900*
033000 aa013a-Read-One-Weather.
033100     read     Weather-File
033200              at end  move  "10"  to  Ws-Weather-Status
033300                      go to  aa013a-Exit.
033400     if       Ws-Weather-Status not = "00"
033500              go to  aa013a-Exit.
033600     add      1  to  Wtht-Count.
033700     set      Wtht-Idx  to  Wtht-Count.
033800     move     Wth-Latitude          to  Wtht-Latitude (Wtht-Idx).
033900     move     Wth-Longitude         to  Wtht-Longitude (Wtht-Idx).
034000     move     Wth-Date              to  Wtht-Date (Wtht-Idx).
034100     move     Wth-Temp-Max          to  Wtht-Temp-Max (Wtht-Idx).
034200     move     Wth-Temp-Min          to  Wtht-Temp-Min (Wtht-Idx).
034300     move     Wth-Humidity          to  Wtht-Humidity (Wtht-Idx).
034400     move     Wth-Rainfall-Mm       to  Wtht-Rainfall-Mm (Wtht-Idx).
034500     move     Wth-Present-Flag      to  Wtht-Present-Flag (Wtht-Idx).
034600 aa013a-Exit.  exit.
034700*
034800 aa014-Load-Kstg.
034900     move     zero  to  Ksst-Count.
035000     open     input  Kstg-File.
035100     perform  aa014a-Read-One-Kstg thru aa014a-Exit
035200              until  Ws-Kstg-Status = "10"
035300               or    Ksst-Count not < 60.
035400     close    Kstg-File.
035500 aa014-Exit.  exit.
035600*
035700 aa014a-Read-One-Kstg.
035800     read     Kstg-File
035900              at end  move  "10"  to  Ws-Kstg-Status
036000                      go to  aa014a-Exit.
036100     if       Ws-Kstg-Status not = "00"
036200              go to  aa014a-Exit.
036300     add      1  to  Ksst-Count.
036400     set      Ksst-Idx  to  Ksst-Count.
036500     move     Kst-Plant-Type        to  Ksst-Plant-Type (Ksst-Idx).
036600     move     Kst-Stage-Name        to  Ksst-Stage-Name (Ksst-Idx).
036700     move     Kst-Dur-Min           to  Ksst-Dur-Min (Ksst-Idx).
036800     move     Kst-Dur-Max           to  Ksst-Dur-Max (Ksst-Idx).
036900     move     Kst-Instruction       to  Ksst-Instruction (Ksst-Idx).
037000     move     Kst-Water-Freq-Days   to  Ksst-Water-Freq-Days (Ksst-Idx).
037100     move     Kst-Water-Amount-Ml   to  Ksst-Water-Amount-Ml (Ksst-Idx).
037200     move     Kst-Fert-Type         to  Ksst-Fert-Type (Ksst-Idx).
037300     move     Kst-Fert-Amount-G     to  Ksst-Fert-Amount-G (Ksst-Idx).
037400     move     Kst-Fert-Freq-Days    to  Ksst-Fert-Freq-Days (Ksst-Idx).
037500 aa014a-Exit.  exit.
037600*
037700 aa015-Load-Khvt.
037800     move     zero  to  Khvt-Count.
037900     open     input  Khvt-File.
038000     perform  aa015a-Read-One-Khvt thru aa015a-Exit
038100              until  Ws-Khvt-Status = "10"
038200               or    Khvt-Count not < 20.
038300     close    Khvt-File.
038400 aa015-Exit.  exit.
038500*
038600 aa015a-Read-One-Khvt.
038700     read     Khvt-File
038800              at end  move  "10"  to  Ws-Khvt-Status
038900                      go to  aa015a-Exit.
039000     if       Ws-Khvt-Status not = "00"
039100              go to  aa015a-Exit.
039200     add      1  to  Khvt-Count.
039300     set      Khvt-Idx  to  Khvt-Count.
039400     move     Khv-Plant-Type        to  Khvt-Plant-Type (Khvt-Idx).
039500     move     Khv-Indicator         to  Khvt-Indicator (Khvt-Idx).
039600     move     Khv-Notes             to  Khvt-Notes (Khvt-Idx).
039700     move     Khv-Disease           to  Khvt-Disease (Khvt-Idx).
039800 aa015a-Exit.  exit.
039900*
040000 aa016-Load-Actions.
040100     move     zero  to  Actt-Count.
040200     open     input  Action-File.
040300     perform  aa016a-Read-One-Action thru aa016a-Exit
040400              until  Ws-Action-Status = "10"
040500               or    Actt-Count not < 3000.
040600     close    Action-File.
040700 aa016-Exit.  exit.
040800*
040900 aa016a-Read-One-Action.
041000     read     Action-File
041100              at end  move  "10"  to  Ws-Action-Status
041200                      go to  aa016a-Exit.
041300     if       Ws-Action-Status not = "00"
041400              go to  aa016a-Exit.
041500     add      1  to  Actt-Count.
041600     set      Actt-Idx  to  Actt-Count.
041700     move     Act-Action-Id         to  Actt-Action-Id (Actt-Idx).
041800     move     Act-Plant-Id          to  Actt-Plant-Id (Actt-Idx).
041900     move     Act-Action-Type       to  Actt-Action-Type (Actt-Idx).
042000     move     Act-Description       to  Actt-Description (Actt-Idx).
042100     move     Act-Source            to  Actt-Source (Actt-Idx).
042200     move     Act-Status            to  Actt-Status (Actt-Idx).
042300     move     Act-Exec-Date         to  Actt-Exec-Date (Actt-Idx).
042400     move     Act-Create-Date       to  Actt-Create-Date (Actt-Idx).
042500 aa016a-Exit.  exit.
042600*
042700 aa020-Process-Plants section.
042800*-----------------------------
042900     perform  aa030-One-Plant thru aa030-Exit
043000              until  Ws-Plant-Status = "10".
043100 aa020-Exit.  exit section.
043200*
043300 aa030-One-Plant.
043400     read     Plant-File
043500              at end  move  "10"  to  Ws-Plant-Status
043600                      go to  aa030-Exit.
043700     if       Ws-Plant-Status not = "00"
043800              go to  aa030-Exit.
043900     if       Plt-Plant-Id = spaces
044000              go to  aa030-Exit.
044100     if       Plt-Active-Flag not = "Y"
044200              go to  aa030-Exit.
044300*
044400     perform  aa033-Get-Weather      thru  aa033-Exit.
044500     perform  aa034-Build-Context    thru  aa034-Exit.
044600     perform  aa035-Evaluate-Rules   thru  aa035-Exit.
044700     perform  aa036-Care-Card        thru  aa036-Exit.
044800     perform  aa037-Expected-State   thru  aa037-Exit.
044900     perform  aa038-Print-Plant      thru  aa038-Exit.
045000 aa030-Exit.  exit.
045100*
045200 aa033-Get-Weather.
045300     move     Plt-Latitude   to  Wthws-Latitude.
045400     move     Plt-Longitude  to  Wthws-Longitude.
045500     move     WS-Run-Date    to  Wthws-Run-Date.
045600     call     "agwthr"  using  AG-Weather-Table
045700                               AG-Wthr-WS.
045710     compute  WS-Wth-Temp-Max rounded = Wthws-Temp-Max.
045720     compute  WS-Wth-Temp-Min rounded = Wthws-Temp-Min.
045730     compute  WS-Wth-Humidity rounded = Wthws-Humidity.
045740     compute  WS-Wth-Rainfall rounded = Wthws-Rainfall-Mm.
045800 aa033-Exit.  exit.
045900*
046000 aa034-Build-Context.
046100     move     Plt-Plant-Type       to  Ctx-Plant-Type.
046200     move     Plt-Current-State    to  Ctx-Plant-State.
046300*
046400     compute  WS-Diff-Days = WS-Run-Date - Plt-Plant-Date.
046500     if       WS-Diff-Days < zero
046600              move  zero  to  WS-Diff-Days.
046700     move     WS-Diff-Days         to  Ctx-Days-Since-Planting.
046800*
046900     if       Plt-State-Chg-Date = zero
047000              compute  WS-Diff-Days = WS-Run-Date - Plt-Plant-Date
047100     else
047200              compute  WS-Diff-Days = WS-Run-Date - Plt-State-Chg-Date.
047300     if       WS-Diff-Days < zero
047400              move  zero  to  WS-Diff-Days.
047500     move     WS-Diff-Days         to  Ctx-Days-In-State.
047600     move     Ctx-Days-In-State    to  WS-Days-State-Edit.
047700*
047800     move     1                    to  Memws-Function.
047900     move     Plt-Plant-Id         to  Memws-Plant-Id.
048000     move     "water"              to  Memws-Action-Type.
048100     move     WS-Run-Date          to  Memws-Run-Date.
048200     call     "agmem"  using  AG-Actions-Table  AG-Mem-WS.
048300     move     Memws-Days-Since     to  Ctx-Days-Since-Last-Water.
048400*
048500     move     1                    to  Memws-Function.
048600     move     "fertilize"          to  Memws-Action-Type.
048700     call     "agmem"  using  AG-Actions-Table  AG-Mem-WS.
048800     move     Memws-Days-Since     to  Ctx-Days-Since-Last-Fert.
048900*
049000     move     Wthws-Rainfall-Mm    to  Ctx-Today-Rainfall-Mm.
049100     move     Wthws-Temp-Max       to  Ctx-Temp-Max.
049200     move     Wthws-Temp-Min       to  Ctx-Temp-Min.
049300     move     Wthws-Humidity       to  Ctx-Humidity.
049400*
049500     move     Plt-Growing-Method   to  Ctx-Growing-Method.
049600     if       Ctx-Growing-Method = spaces
049700              move  "soil"  to  Ctx-Growing-Method.
049800     move     Plt-Soil-Condition   to  Ctx-Soil-Condition.
049900     if       Ctx-Soil-Condition = spaces
050000              move  "loamy"  to  Ctx-Soil-Condition.
050100 aa034-Exit.  exit.
050200*
050300 aa035-Evaluate-Rules.
050400     move     "agrules"  to  AG-Called.
050500     call     "agrules"  using  AG-Calling-Data
050600                                AG-Context
050700                                AG-Rules-Table
050800                                AG-Matched-Actions-Header
050900                                AG-Matched-Actions-Table
051000                                AG-Rules-WS.
051100     move     zero    to  WS-Instr-Count  WS-Alert-Seen  WS-Rule-Seen.
051200     move     spaces  to  WS-Instr-Line-Flat.
051300     perform  aa035a-Sort-One-Match varying Matt-Idx from 1 by 1
051400              until  Matt-Idx > Matt-Hdr-Count
051500               or   (WS-Alert-Seen not < 3  and  WS-Rule-Seen not < 3).
051600 aa035-Exit.  exit.
051700*
051800 aa035a-Sort-One-Match.
051900     if       Matt-Action-Type (Matt-Idx) = "alert"
052000              if     WS-Alert-Seen < 3
052100               and   WS-Instr-Count < 9
052200                     add   1  to  WS-Alert-Seen
052300                     add   1  to  WS-Instr-Count
052400                     string "(ALERT) "                  delimited by size
052500                            Matt-Action-Desc (Matt-Idx)  delimited by size
052600                            into  WS-Instr-Line (WS-Instr-Count)
052700              end-if
052800     else
052900              if     WS-Rule-Seen < 3
053000               and   WS-Instr-Count < 9
053100                     add   1  to  WS-Rule-Seen
053200                     add   1  to  WS-Instr-Count
053300                     move  Matt-Action-Desc (Matt-Idx)
053400                           to  WS-Instr-Line (WS-Instr-Count)
053500              end-if.
053600*
053700 aa036-Care-Card.
053800     move     1                    to  Knws-Function.
053900     move     Plt-Plant-Type       to  Knws-Plant-Type.
054000     move     Plt-Current-State    to  Knws-Stage-Name.
054100     call     "agknow"  using  AG-Know-Stage-Table
054200                               AG-Know-Harvest-Table
054300                               AG-Know-WS.
054400*
054500     move     5                    to  Knws-Function.
054600     call     "agknow"  using  AG-Know-Stage-Table
054700                               AG-Know-Harvest-Table
054800                               AG-Know-WS.
054900     if       Knws-Instruction-1 not = spaces
055000      and     WS-Instr-Count < 9
055100              add   1  to  WS-Instr-Count
055200              move  Knws-Instruction-1  to  WS-Instr-Line (WS-Instr-Count).
055300     if       Knws-Instruction-2 not = spaces
055400      and     WS-Instr-Count < 9
055500              add   1  to  WS-Instr-Count
055600              move  Knws-Instruction-2  to  WS-Instr-Line (WS-Instr-Count).
055700     if       Knws-Instruction-3 not = spaces
055800      and     WS-Instr-Count < 9
055900              add   1  to  WS-Instr-Count
056000              move  Knws-Instruction-3  to  WS-Instr-Line (WS-Instr-Count).
056100*
056200     move     6                    to  Knws-Function.
056300     call     "agknow"  using  AG-Know-Stage-Table
056400                               AG-Know-Harvest-Table
056500                               AG-Know-WS.
056600 aa036-Exit.  exit.
056700*
056800 aa037-Expected-State.
056900     move     2                    to  Stws-Function.
057000     move     Plt-Plant-Type       to  Stws-Plant-Type.
057100     move     Plt-Current-State    to  Stws-Current-State.
057200     move     Ctx-Days-In-State    to  Stws-Days-In-State.
057300     call     "agstate"  using  AG-Know-Stage-Table
057400                                AG-Know-Harvest-Table
057500                                AG-State-WS.
057600     move     Stws-New-State       to  WS-Next-State.
057700 aa037-Exit.  exit.
057800*
057900 aa038-Print-Plant.
058000     generate Plant-Ident-Detail.
058100     perform  aa038a-Print-Instr varying WS-Line-Sub from 1 by 1
058200              until  WS-Line-Sub > WS-Instr-Count.
058300     if       Knws-Harvest-Ind-1 not = spaces
058400      or      Knws-Harvest-Notes not = spaces
058500              generate  Plant-Harvest-Detail.
058600 aa038-Exit.  exit.
058700*
058800 aa038a-Print-Instr.
058900     generate Plant-Line-Detail.
059000*
059100 main-exit.   exit program.
059200*********    ************
