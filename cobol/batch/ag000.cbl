000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.        ag000.
000600**
000700 author.            S R Kowalski.
000800                    For Prairie AgriTech Field Systems.
000900**
001000 installation.      Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.      22/03/87.
001300**
001400 date-compiled.
001500**
001600 security.          Company confidential.  For internal use by
001700                    Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.           Agent Cycle - the nightly batch driver for the
002000                    field automation system.  Loads the rules and
002100                    knowledge tables once, walks the plant master
002200                    checking state, weather and rules for every
002300                    active plant, applies the surviving actions
002400                    through the Security Guard and Tool Executor,
002500                    and prints the Agent Cycle Run Report.
002600**
002700 version.           See Prog-Name in ws.
002800**
002900 called modules.    agstate.  agwthr.  agrules.  agsecur.
003000                    agtools.  agmem.   agknow.
003100**
003200* Changes:
003300* 22/03/87 srk -        Original write-up - loads rules/weather/
003400*                       knowledge once, one plant at a time after.
003500* 19/06/90 srk -        Ticket AG-0011.  Action ledger now carries
003600*                       Act-Source so a rules-driven action can be
003700*                       told apart from a human override at review
003800*                       time - AA036 sets it, never AGTOOLS.
003900* 30/08/91 tmc -        Ticket AG-0007.  State-changed date reset
004000*                       to the run date on every transition - was
004100*                       left at the old value, making every later
004200*                       days-in-state check wrong for that plant.
004300* 11/01/99 tmc -        Ticket AG-0014.  Blocked actions now write
004400*                       a HISTORY row too (event ACTION, detail
004500*                       carries the block reason) - previously a
004600*                       blocked action left no trace on file at
004700*                       all, which the auditors did not like.
004800* 03/12/98 djp -        Y2K REVIEW - WS-Run-Date and every date on
004900*                       file is CCYYMMDD, compared and subtracted
005000*                       as plain 9(8)/COMP throughout.  No change
005100*                       made other than this note.
005200* 14/06/01 tmc -        Ticket AG-0052.  A plant row with a blank
005300*                       Plt-Plant-Id is now skipped and counted,
005400*                       not aborted - two bad rows on the pilot
005500*                       feed were killing the whole run.
005600* 11/03/16 rko -        Ticket AG-0064.  AA000-MAIN's ACCEPT ...
005700*                       FROM DATE left off YYYYMMDD - the 6-digit
005800*                       value returned lands one field short
005900*                       across WS-Accept-Date's four 2-digit
006000*                       elementary items, so WS-Run-Date was
006100*                       built CENTURY/YY/MM shifted with DD
006200*                       always blank.  Every days-since-planting
006300*                       /in-state figure and every date match
006400*                       against WEATHER/ACTIONS was wrong for
006500*                       the whole run.  YYYYMMDD added.
006510* 08/04/16 rko -        Ticket AG-0065.  AA032-CHECK-STATE's
006520*                       STATE_CHANGE history detail was missing
006530*                       the days-in-prior-stage figure the auditors
006540*                       asked for - old/new state only.  Added.
006550*                       Cycle summary report reworked to GENERATE
006560*                       one Plant-Detail row per action, carrying
006570*                       plant name, source rule id, EXECUTED/BLOCKED
006580*                       status and description, with a plant-id
006590*                       control break subtotal - was one blank-ish
006600*                       row per plant with a bare action-type list
006610*                       and no subtotal, and blocked actions never
006620*                       showed on the report at all.
006630**
006700 environment             division.
006800*===============================
006900*
007000 configuration           section.
007100 special-names.
007200     c01  is  top-of-form.
007300     class     ag-numeric  is  "0" thru "9".
007400*
007500 input-output            section.
007600 file-control.
007700*
007800     select   Plant-File   assign to  "PLANTS"
007900              organization is sequential
008000              file status  is  Ws-Plant-Status.
008100     select   Rule-File    assign to  "RULES"
008200              organization is sequential
008300              file status  is  Ws-Rule-Status.
008400     select   Weather-File assign to  "WEATHER"
008500              organization is sequential
008600              file status  is  Ws-Weather-Status.
008700     select   Kstg-File    assign to  "KNOWSTG"
008800              organization is sequential
008900              file status  is  Ws-Kstg-Status.
009000     select   Khvt-File    assign to  "KNOWHRV"
009100              organization is sequential
009200              file status  is  Ws-Khvt-Status.
009300     select   Action-File  assign to  "ACTIONS"
009400              organization is sequential
009500              file status  is  Ws-Action-Status.
009600     select   History-File assign to  "HISTORY"
009700              organization is sequential
009800              file status  is  Ws-History-Status.
009900     select   Print-File   assign to  "RUNRPT"
010000              organization is sequential
010100              file status  is  Ws-Print-Status.
010200*
010300 data                    division.
010400*===============================
010500 file section.
010600*-------------
010700*
010800 fd  Plant-File.
010900 copy "wsagplt.cob".
011000*
011100 fd  Rule-File.
011200 copy "wsagrul.cob".
011300*
011400 fd  Weather-File.
011500 copy "wsagwth.cob".
011600*
011700 fd  Kstg-File.
011800 copy "wsagkst.cob".
011900*
012000 fd  Khvt-File.
012100 copy "wsagkhv.cob".
012200*
012300 fd  Action-File.
012400 copy "wsagact.cob".
012500*
012600 fd  History-File.
012700 copy "wsaghis.cob".
012800*
012900 fd  Print-File
013000     reports are  AG-Cycle-Report.
013100*
013200 working-storage section.
013300*----------------------
013400*
013500 77  Prog-Name           pic x(15) value "AG000   (1.11)".
013600*
013700 01  WS-File-Status-Group.
013800     03  Ws-Plant-Status         pic xx.
013900     03  Ws-Rule-Status          pic xx.
014000     03  Ws-Weather-Status       pic xx.
014100     03  Ws-Kstg-Status          pic xx.
014200     03  Ws-Khvt-Status          pic xx.
014300     03  Ws-Action-Status        pic xx.
014400     03  Ws-History-Status       pic xx.
014500     03  Ws-Print-Status         pic xx.
014600*
014700 01  WS-Run-Date-Group.
014800     03  WS-Run-Date             pic 9(8).
014900     03  filler                  pic x(1).
014910*
014920*    CENTURY/YEAR/MONTH/DAY BREAKOUT - USED ONLY TO CATCH A
014930*    ZERO CENTURY (A SIGN THE ACCEPT DIDN'T RETURN CCYYMMDD)
014940*    BEFORE IT POISONS EVERY DATE ARITHMETIC IN THE RUN.
014950 01  WS-Run-Date-Parts redefines WS-Run-Date-Group.
014960     03  WS-Run-CC               pic 99.
014970     03  WS-Run-YY               pic 99.
014980     03  WS-Run-MM               pic 99.
014990     03  WS-Run-DD               pic 99.
014995     03  filler                  pic x(1).
015000*
015100 01  WS-Accept-Date.
015200     03  WS-Acc-CC               pic 99.
015300     03  WS-Acc-YY                pic 99.
015400     03  WS-Acc-MM                pic 99.
015500     03  WS-Acc-DD                pic 99.
015600 01  WS-Accept-Date-Redef redefines WS-Accept-Date.
015700     03  WS-Accept-Date-Num      pic 9(8).
015800*
015900 01  WS-Sub-Group.
016000     03  WS-Rule-Sub             pic 9(3)  comp.
016100     03  WS-Rule-Sub2            pic 9(3)  comp.
016200     03  WS-Action-Sub           pic 9(2)  comp.
016300     03  filler                  pic x(1).
016400*
016500 01  WS-Last-Action-Id           pic 9(8)  comp value zero.
016600*
016700 01  WS-Days-Group.
016800     03  WS-Diff-Days            pic s9(5)  comp.
016900     03  filler                  pic x(1).
017000*
017010*    ZERO-SUPPRESSED VIEW OF WS-DIFF-DAYS - USED TO NAME THE
017020*    DAYS-IN-PRIOR-STAGE FIGURE ON THE STATE_CHANGE HISTORY ROW.
017030 01  WS-Diff-Edit-Group.
017040     03  WS-Diff-Days-Work       pic 9(5).
017050 01  WS-Diff-Edit-Alt redefines WS-Diff-Edit-Group.
017060     03  WS-Diff-Days-Ed         pic zzzz9.
017070*
017100 01  WS-Swap-Rule.
017200     03  WS-Swap-Rule-Id         pic x(20).
017300     03  WS-Swap-Rule-Name       pic x(30).
017400     03  WS-Swap-Priority        pic 9(3)   comp.
017500     03  WS-Swap-Cond-Count      pic 9(1).
017600     03  WS-Swap-Condition       occurs 5.
017700         05  WS-Swap-Cond-Field     pic x(25).
017800         05  WS-Swap-Cond-Operator  pic x(8).
017900         05  WS-Swap-Cond-Value     pic x(20).
018000*
018100*    FLAT VIEW OF THE CONDITION GROUP - SAME IDEA AS
018200*    RULT-COND-FLAT IN WSAGRULT, USED THE SAME WAY.
018300     03  WS-Swap-Cond-Flat redefines WS-Swap-Condition
018400                                pic x(265).
018500     03  WS-Swap-Action-Type     pic x(12).
018600     03  WS-Swap-Action-Desc     pic x(60).
018700     03  WS-Swap-Amount-Ml       pic 9(5).
018800     03  WS-Swap-Amount-G        pic 9(3).
018900     03  WS-Swap-Fert-Type       pic x(10).
019000     03  filler                  pic x(3).
019100*
019200*    ONE ROW OF THE CYCLE SUMMARY REPORT - BUILT FRESH FOR
019210*    EACH MATCHED ACTION (EXECUTED OR BLOCKED) SO GENERATE
019220*    IS CALLED PER ACTION, NOT ONCE PER PLANT.  WS-RPT-EXEC-
019230*    FLAG FEEDS THE PLT-PLANT-ID CONTROL FOOTING'S SUM.
019240 01  WS-Rpt-Line.
019250     03  WS-Rpt-Plant-Id         pic x(8).
019260     03  WS-Rpt-Plant-Name       pic x(20).
019270     03  WS-Rpt-Action-Type      pic x(12).
019280     03  WS-Rpt-Rule-Id          pic x(20).
019290     03  WS-Rpt-Status           pic x(8).
019300     03  WS-Rpt-Description      pic x(30).
019310     03  WS-Rpt-Exec-Flag        pic 9      comp.
019320     03  filler                  pic x(2).
019500*
019600 01  WS-Totals.
019700     03  WS-Tot-Processed        pic 9(5)  comp value zero.
019800     03  WS-Tot-Skipped          pic 9(5)  comp value zero.
019900     03  WS-Tot-Transitions      pic 9(5)  comp value zero.
020000     03  WS-Tot-Executed         pic 9(5)  comp value zero.
020100     03  WS-Tot-Blocked          pic 9(5)  comp value zero.
020200     03  WS-Tot-Water            pic 9(5)  comp value zero.
020300     03  WS-Tot-Skip-Water       pic 9(5)  comp value zero.
020400     03  WS-Tot-Fertilize        pic 9(5)  comp value zero.
020500     03  WS-Tot-Harvest          pic 9(5)  comp value zero.
020600     03  WS-Tot-Notify           pic 9(5)  comp value zero.
020700     03  WS-Tot-Alert            pic 9(5)  comp value zero.
020800     03  WS-Tot-Log              pic 9(5)  comp value zero.
020900*
021000*    "N" = SKIP THE REST OF THIS PLANT - SET BY AA031/AA032
021100*    ON A BAD OR UNUSABLE ROW, TESTED BY AA030 BETWEEN STEPS.
021200 01  WS-Plant-Ok                 pic x  value "Y".
021300     88  WS-Plant-Is-Ok               value "Y".
021400*
021500 01  WS-Transition-Reason        pic x(60).
021600*
021700 copy "wsagctx.cob".
021800 copy "wsagcal.cob".
021900 copy "wsagrult.cob".
022000 copy "wsagwtht.cob".
022100 copy "wsagksst.cob".
022200 copy "wsagkhvt.cob".
022300 copy "wsagactt.cob".
022400 copy "wsagmatt.cob".
022500 copy "wsagrules.cob".
022600 copy "wsagstate.cob".
022700 copy "wsagsecur.cob".
022800 copy "wsagtools.cob".
022900 copy "wsagmem.cob".
023000 copy "wsagknow.cob".
023100 copy "wsagwthr.cob".
023200*
023300 Report section.
023400*==============
023500*
023600 RD  AG-Cycle-Report
023700     control      Final  Plt-Plant-Id
023800     Page Limit   60
023900     Heading      1
024000     First Detail 5
024100     Last  Detail 56.
024200*
024300 01  Report-Head-1  Type Page Heading.
024400     03  line  1.
024500         05  col   1     pic x(15)   source Prog-Name.
024600         05  col  40                 value "Prairie AgriTech Field Systems".
024700         05  col 100     pic 9(8)    source WS-Run-Date.
024800     03  line  2.
024900         05  col  40                 value "Agent Cycle Run Report".
025000         05  col 100                 value "Page ".
025100         05  col 105     pic zz9     source Page-Counter.
025200     03  line  4.
025300         05  col   1                 value "Plant Id".
025400         05  col  10                 value "Plant Name".
025500         05  col  31                 value "Action".
025600         05  col  44                 value "Rule Id".
025700         05  col  65                 value "Status".
025800         05  col  74                 value "Description".
025850*
025900 01  Plant-Detail  type is detail.
026000     03  line + 1.
026010         05  col   1     pic x(8)    source WS-Rpt-Plant-Id.
026020         05  col  10     pic x(20)   source WS-Rpt-Plant-Name.
026030         05  col  31     pic x(12)   source WS-Rpt-Action-Type.
026040         05  col  44     pic x(20)   source WS-Rpt-Rule-Id.
026050         05  col  65     pic x(8)    source WS-Rpt-Status.
026060         05  col  74     pic x(30)   source WS-Rpt-Description.
026070*
026080 01  type control Footing Plt-Plant-Id line plus 2.
026090     03  col   1          pic x(30)  value "  Plant Subtotal Executed - ".
026100     03  col  32          pic x(8)   source Plt-Plant-Id.
026110     03  col  42          pic zzzz9  sum WS-Rpt-Exec-Flag.
026400*
026500 01  type control Footing Final line plus 2.
026600     03  col   1          pic x(30)  value "Plants Processed          - ".
026700     03  col  32           pic zzzz9 source WS-Tot-Processed.
026800 01  type control Footing Final line plus 1.
026900     03  col   1          pic x(30)  value "Plants Skipped            - ".
027000     03  col  32           pic zzzz9 source WS-Tot-Skipped.
027100 01  type control Footing Final line plus 1.
027200     03  col   1          pic x(30)  value "State Transitions          - ".
027300     03  col  32           pic zzzz9 source WS-Tot-Transitions.
027400 01  type control Footing Final line plus 1.
027500     03  col   1          pic x(30)  value "Actions Executed          - ".
027600     03  col  32           pic zzzz9 source WS-Tot-Executed.
027700 01  type control Footing Final line plus 1.
027800     03  col   1          pic x(30)  value "Actions Blocked           - ".
027900     03  col  32           pic zzzz9 source WS-Tot-Blocked.
028000 01  type control Footing Final line plus 2.
028100     03  col   1          pic x(30)  value "Water actions              - ".
028200     03  col  32           pic zzzz9 source WS-Tot-Water.
028300 01  type control Footing Final line plus 1.
028400     03  col   1          pic x(30)  value "Skip-water actions        - ".
028500     03  col  32           pic zzzz9 source WS-Tot-Skip-Water.
028600 01  type control Footing Final line plus 1.
028700     03  col   1          pic x(30)  value "Fertilize actions          - ".
028800     03  col  32           pic zzzz9 source WS-Tot-Fertilize.
028900 01  type control Footing Final line plus 1.
029000     03  col   1          pic x(30)  value "Harvest actions            - ".
029100     03  col  32           pic zzzz9 source WS-Tot-Harvest.
029200 01  type control Footing Final line plus 1.
029300     03  col   1          pic x(30)  value "Notify actions              - ".
029400     03  col  32           pic zzzz9 source WS-Tot-Notify.
029500 01  type control Footing Final line plus 1.
029600     03  col   1          pic x(30)  value "Alert actions              - ".
029700     03  col  32           pic zzzz9 source WS-Tot-Alert.
029800 01  type control Footing Final line plus 1.
029900     03  col   1          pic x(30)  value "Log-only actions            - ".
030000     03  col  32           pic zzzz9 source WS-Tot-Log.
030100*
030200 procedure division.
030300*===================
030400*
030500 aa000-Main section.
030600*-------------------
030700     accept   WS-Accept-Date  from  date  yyyymmdd.
030800     move     WS-Acc-CC       to  WS-Run-Date (1:2).
030900     move     WS-Acc-YY       to  WS-Run-Date (3:2).
031000     move     WS-Acc-MM       to  WS-Run-Date (5:2).
031100     move     WS-Acc-DD       to  WS-Run-Date (7:2).
031150     if       WS-Run-CC = zero
031160              display "AG000 - RUN DATE HAS NO CENTURY - ABORTING"
031170              goback.
031200*
031300     move     "AG000"  to  AG-Caller.
031400     move     WS-Run-Date  to  AG-Run-Date.
031500*
031600     perform  aa010-Load-Tables      thru  aa010-Exit.
031700*
031800     open     input   Plant-File.
031900     open     extend  Action-File.
032000     open     output  History-File.
032100     open     output  Print-File.
032200*
032300     initiate AG-Cycle-Report.
032400     perform  aa020-Process-Plants   thru  aa020-Exit.
032500     terminate AG-Cycle-Report.
032600*
032700     close    Plant-File  Action-File  History-File.
032800     close    Print-File.
032900     goback.
033000*
033100 aa000-Exit.  exit section.
033200*
033300 aa010-Load-Tables section.
033400*--------------------------
033500     perform  aa011-Load-Rules       thru  aa011-Exit.
033600     perform  aa012-Sort-Rules       thru  aa012-Exit.
033700     perform  aa013-Load-Weather     thru  aa013-Exit.
033800     perform  aa014-Load-Kstg        thru  aa014-Exit.
033900     perform  aa015-Load-Khvt        thru  aa015-Exit.
034000     perform  aa016-Load-Actions     thru  aa016-Exit.
034100 aa010-Exit.  exit section.
034200*
034300 aa011-Load-Rules.
034400     move     zero  to  Rult-Count.
034500     open     input  Rule-File.
034600     perform  aa011a-Read-One-Rule thru aa011a-Exit
034700              until  Ws-Rule-Status = "10"
034800               or    Rult-Count not < 200.
034900     close    Rule-File.
035000 aa011-Exit.  exit.
035100*
035200 aa011a-Read-One-Rule.
035300     read     Rule-File
035400              at end  move  "10"  to  Ws-Rule-Status
035500                      go to  aa011a-Exit.
035600     if       Ws-Rule-Status not = "00"
035700              go to  aa011a-Exit.
035800     add      1  to  Rult-Count.
035900     set      Rult-Idx  to  Rult-Count.
036000     move     Rul-Rule-Id           to  Rult-Rule-Id (Rult-Idx).
036100     move     Rul-Rule-Name         to  Rult-Rule-Name (Rult-Idx).
036200     move     Rul-Priority          to  Rult-Priority (Rult-Idx).
036300     if       Rul-Priority = zero
036400              move  10  to  Rult-Priority (Rult-Idx).
036500     move     Rul-Cond-Count        to  Rult-Cond-Count (Rult-Idx).
036600     move     Rul-Condition         to  Rult-Condition (Rult-Idx).
036700     move     Rul-Action-Type       to  Rult-Action-Type (Rult-Idx).
036800     move     Rul-Action-Desc       to  Rult-Action-Desc (Rult-Idx).
036900     move     Rul-Amount-Ml         to  Rult-Amount-Ml (Rult-Idx).
037000     move     Rul-Amount-G          to  Rult-Amount-G (Rult-Idx).
037100     move     Rul-Fert-Type         to  Rult-Fert-Type (Rult-Idx).
037200 aa011a-Exit.  exit.
037300*
037400* SIMPLE EXCHANGE SORT - RULES TABLE IS SMALL, NO NEED
037500* FOR ANYTHING FANCIER.  DESCENDING ON RULT-PRIORITY.
037600 aa012-Sort-Rules.
037700     if       Rult-Count < 2
037800              go to  aa012-Exit.
037900     perform  aa012a-Outer-Pass thru aa012a-Exit
038000              varying WS-Rule-Sub from 1 by 1
038100              until   WS-Rule-Sub not < Rult-Count.
038200 aa012-Exit.  exit.
038300*
038400 aa012a-Outer-Pass.
038500     perform  aa012b-Inner-Compare thru aa012b-Exit
038600              varying WS-Rule-Sub2 from 1 by 1
038700              until   WS-Rule-Sub2 not < Rult-Count.
038800 aa012a-Exit.  exit.
038900*
039000 aa012b-Inner-Compare.
039100     if       Rult-Priority (WS-Rule-Sub2) <
039200              Rult-Priority (WS-Rule-Sub2 + 1)
039300              move  Rult-Row (WS-Rule-Sub2)      to  WS-Swap-Rule
039400              move  Rult-Row (WS-Rule-Sub2 + 1)  to  Rult-Row (WS-Rule-Sub2)
039500              move  WS-Swap-Rule           to  Rult-Row (WS-Rule-Sub2 + 1).
039600 aa012b-Exit.  exit.
039700*
039800 aa013-Load-Weather.
039900     move     zero  to  Wtht-Count.
040000     open     input  Weather-File.
040100     perform  aa013a-Read-One-Weather thru aa013a-Exit
040200              until  Ws-Weather-Status = "10"
040300               or    Wtht-Count not < 500.
040400     close    Weather-File.
040500 aa013-Exit.  exit.
040600*
040700 aa013a-Read-One-Weather.
040800     read     Weather-File
040900              at end  move  "10"  to  Ws-Weather-Status
041000                      go to  aa013a-Exit.
041100     if       Ws-Weather-Status not = "00"
041200              go to  aa013a-Exit.
041300     add      1  to  Wtht-Count.
041400     set      Wtht-Idx  to  Wtht-Count.
041500     move     Wth-Latitude          to  Wtht-Latitude (Wtht-Idx).
041600     move     Wth-Longitude         to  Wtht-Longitude (Wtht-Idx).
041700     move     Wth-Date              to  Wtht-Date (Wtht-Idx).
041800     move     Wth-Temp-Max          to  Wtht-Temp-Max (Wtht-Idx).
041900     move     Wth-Temp-Min          to  Wtht-Temp-Min (Wtht-Idx).
042000     move     Wth-Humidity          to  Wtht-Humidity (Wtht-Idx).
042100     move     Wth-Rainfall-Mm       to  Wtht-Rainfall-Mm (Wtht-Idx).
042200     move     Wth-Present-Flag      to  Wtht-Present-Flag (Wtht-Idx).
042300 aa013a-Exit.  exit.
042400*
042500 aa014-Load-Kstg.
042600     move     zero  to  Ksst-Count.
042700     open     input  Kstg-File.
042800     perform  aa014a-Read-One-Kstg thru aa014a-Exit
042900              until  Ws-Kstg-Status = "10"
043000               or    Ksst-Count not < 60.
043100     close    Kstg-File.
043200 aa014-Exit.  exit.
043300*
043400 aa014a-Read-One-Kstg.
043500     read     Kstg-File
043600              at end  move  "10"  to  Ws-Kstg-Status
043700                      go to  aa014a-Exit.
043800     if       Ws-Kstg-Status not = "00"
043900              go to  aa014a-Exit.
044000     add      1  to  Ksst-Count.
044100     set      Ksst-Idx  to  Ksst-Count.
044200     move     Kst-Plant-Type        to  Ksst-Plant-Type (Ksst-Idx).
044300     move     Kst-Stage-Name        to  Ksst-Stage-Name (Ksst-Idx).
044400     move     Kst-Dur-Min           to  Ksst-Dur-Min (Ksst-Idx).
044500     move     Kst-Dur-Max           to  Ksst-Dur-Max (Ksst-Idx).
044600     move     Kst-Instruction       to  Ksst-Instruction (Ksst-Idx).
044700     move     Kst-Water-Freq-Days   to  Ksst-Water-Freq-Days (Ksst-Idx).
044800     move     Kst-Water-Amount-Ml   to  Ksst-Water-Amount-Ml (Ksst-Idx).
044900     move     Kst-Fert-Type         to  Ksst-Fert-Type (Ksst-Idx).
045000     move     Kst-Fert-Amount-G     to  Ksst-Fert-Amount-G (Ksst-Idx).
045100     move     Kst-Fert-Freq-Days    to  Ksst-Fert-Freq-Days (Ksst-Idx).
045200 aa014a-Exit.  exit.
045300*
045400 aa015-Load-Khvt.
045500     move     zero  to  Khvt-Count.
045600     open     input  Khvt-File.
045700     perform  aa015a-Read-One-Khvt thru aa015a-Exit
045800              until  Ws-Khvt-Status = "10"
045900               or    Khvt-Count not < 20.
046000     close    Khvt-File.
046100 aa015-Exit.  exit.
046200*
046300 aa015a-Read-One-Khvt.
046400     read     Khvt-File
046500              at end  move  "10"  to  Ws-Khvt-Status
046600                      go to  aa015a-Exit.
046700     if       Ws-Khvt-Status not = "00"
046800              go to  aa015a-Exit.
046900     add      1  to  Khvt-Count.
047000     set      Khvt-Idx  to  Khvt-Count.
047100     move     Khv-Plant-Type        to  Khvt-Plant-Type (Khvt-Idx).
047200     move     Khv-Indicator         to  Khvt-Indicator (Khvt-Idx).
047300     move     Khv-Notes             to  Khvt-Notes (Khvt-Idx).
047400     move     Khv-Disease           to  Khvt-Disease (Khvt-Idx).
047500 aa015a-Exit.  exit.
047600*
047700 aa016-Load-Actions.
047800     move     zero  to  Actt-Count.
047900     open     input  Action-File.
048000     perform  aa016a-Read-One-Action thru aa016a-Exit
048100              until  Ws-Action-Status = "10"
048200               or    Actt-Count not < 3000.
048300     close    Action-File.
048400 aa016-Exit.  exit.
048500*
048600 aa016a-Read-One-Action.
048700     read     Action-File
048800              at end  move  "10"  to  Ws-Action-Status
048900                      go to  aa016a-Exit.
049000     if       Ws-Action-Status not = "00"
049100              go to  aa016a-Exit.
049200     add      1  to  Actt-Count.
049300     set      Actt-Idx  to  Actt-Count.
049400     move     Act-Action-Id         to  Actt-Action-Id (Actt-Idx).
049500     move     Act-Plant-Id          to  Actt-Plant-Id (Actt-Idx).
049600     move     Act-Action-Type       to  Actt-Action-Type (Actt-Idx).
049700     move     Act-Description       to  Actt-Description (Actt-Idx).
049800     move     Act-Source            to  Actt-Source (Actt-Idx).
049900     move     Act-Status            to  Actt-Status (Actt-Idx).
050000     move     Act-Exec-Date         to  Actt-Exec-Date (Actt-Idx).
050100     move     Act-Create-Date       to  Actt-Create-Date (Actt-Idx).
050200     if       Act-Action-Id > WS-Last-Action-Id
050300              move  Act-Action-Id  to  WS-Last-Action-Id.
050400 aa016a-Exit.  exit.
050500*
050600 aa020-Process-Plants section.
050700*-----------------------------
050800     perform  aa030-One-Plant thru aa030-Exit
050900              until  Ws-Plant-Status = "10".
051000 aa020-Exit.  exit section.
051100*
051200 aa030-One-Plant.
051300     read     Plant-File
051400              at end  move  "10"  to  Ws-Plant-Status
051500                      go to  aa030-Exit.
051600     if       Ws-Plant-Status not = "00"
051700              go to  aa030-Exit.
051800     move     "Y"      to  WS-Plant-Ok.
052000*
052100     perform  aa031-Skip-Inactive    thru  aa031-Exit.
052200     if       not WS-Plant-Is-Ok
052300              go to  aa030-Exit.
052400*
052500     perform  aa032-Check-State      thru  aa032-Exit.
052600     perform  aa033-Get-Weather      thru  aa033-Exit.
052700     perform  aa034-Build-Context    thru  aa034-Exit.
052800     perform  aa035-Evaluate-Rules   thru  aa035-Exit.
052900     if       Matt-Hdr-Count > zero
053000              perform  aa036-Apply-Actions thru aa036-Exit
053100     else
053200              perform  aa037-No-Action-History thru aa037-Exit.
053300     perform  aa038-Count-Totals     thru  aa038-Exit.
053500 aa030-Exit.  exit.
053600*
053700 aa031-Skip-Inactive.
053800     if       Plt-Plant-Id = spaces
053900              move  "N"  to  WS-Plant-Ok
054000              add   1    to  WS-Tot-Skipped
054100              go to  aa031-Exit.
054200     if       Plt-Active-Flag not = "Y"
054300              move  "N"  to  WS-Plant-Ok
054400              add   1    to  WS-Tot-Skipped.
054500 aa031-Exit.  exit.
054600*
054700 aa032-Check-State.
054800     move     1                    to  Stws-Function.
054900     move     Plt-Plant-Type       to  Stws-Plant-Type.
055000     move     Plt-Current-State    to  Stws-Current-State.
055100     if       Plt-State-Chg-Date = zero
055200              compute  WS-Diff-Days = WS-Run-Date - Plt-Plant-Date
055300     else
055400              compute  WS-Diff-Days = WS-Run-Date - Plt-State-Chg-Date.
055500     if       WS-Diff-Days < zero
055600              move  zero  to  WS-Diff-Days.
055700     move     WS-Diff-Days         to  Stws-Days-In-State.
055800*
055900     call     "agstate"  using  AG-Know-Stage-Table
056000                                AG-Know-Harvest-Table
056100                                AG-State-WS.
056200     if       Stws-Transition-Flag = "Y"
056210              move    WS-Diff-Days      to  WS-Diff-Days-Work
056300              string  "state change - " delimited by size
056400                      Plt-Current-State delimited by size
056500                      " to "            delimited by size
056600                      Stws-New-State    delimited by size
056610                      " after "         delimited by size
056620                      WS-Diff-Days-Ed   delimited by size
056630                      " days"           delimited by size
056700                      into  WS-Transition-Reason
056800              move    Stws-New-State    to  Plt-Current-State
056900              move    WS-Run-Date       to  Plt-State-Chg-Date
057000              add     1                 to  WS-Tot-Transitions
057100              move    Plt-Plant-Id      to  His-Plant-Id
057200              move    "state_change"    to  His-Event-Type
057300              move    WS-Run-Date       to  His-Event-Date
057400              move    WS-Transition-Reason to  His-Detail
057500              write   AG-History-Record.
057600 aa032-Exit.  exit.
057700*
057800 aa033-Get-Weather.
057900     move     Plt-Latitude   to  Wthws-Latitude.
058000     move     Plt-Longitude  to  Wthws-Longitude.
058100     move     WS-Run-Date    to  Wthws-Run-Date.
058200     call     "agwthr"  using  AG-Weather-Table
058300                               AG-Wthr-WS.
058400 aa033-Exit.  exit.
058500*
058600 aa034-Build-Context.
058700     move     Plt-Plant-Type       to  Ctx-Plant-Type.
058800     move     Plt-Current-State    to  Ctx-Plant-State.
058900*
059000     compute  WS-Diff-Days = WS-Run-Date - Plt-Plant-Date.
059100     if       WS-Diff-Days < zero
059200              move  zero  to  WS-Diff-Days.
059300     move     WS-Diff-Days         to  Ctx-Days-Since-Planting.
059400*
059500     if       Plt-State-Chg-Date = zero
059600              compute  WS-Diff-Days = WS-Run-Date - Plt-Plant-Date
059700     else
059800              compute  WS-Diff-Days = WS-Run-Date - Plt-State-Chg-Date.
059900     if       WS-Diff-Days < zero
060000              move  zero  to  WS-Diff-Days.
060100     move     WS-Diff-Days         to  Ctx-Days-In-State.
060200*
060300     move     1                    to  Memws-Function.
060400     move     Plt-Plant-Id         to  Memws-Plant-Id.
060500     move     "water"              to  Memws-Action-Type.
060600     move     WS-Run-Date          to  Memws-Run-Date.
060700     call     "agmem"  using  AG-Actions-Table  AG-Mem-WS.
060800     move     Memws-Days-Since     to  Ctx-Days-Since-Last-Water.
060900*
061000     move     1                    to  Memws-Function.
061100     move     "fertilize"          to  Memws-Action-Type.
061200     call     "agmem"  using  AG-Actions-Table  AG-Mem-WS.
061300     move     Memws-Days-Since     to  Ctx-Days-Since-Last-Fert.
061400*
061500     move     Wthws-Rainfall-Mm    to  Ctx-Today-Rainfall-Mm.
061600     move     Wthws-Temp-Max       to  Ctx-Temp-Max.
061700     move     Wthws-Temp-Min       to  Ctx-Temp-Min.
061800     move     Wthws-Humidity       to  Ctx-Humidity.
061900*
062000     move     Plt-Growing-Method   to  Ctx-Growing-Method.
062100     if       Ctx-Growing-Method = spaces
062200              move  "soil"  to  Ctx-Growing-Method.
062300     move     Plt-Soil-Condition   to  Ctx-Soil-Condition.
062400     if       Ctx-Soil-Condition = spaces
062500              move  "loamy"  to  Ctx-Soil-Condition.
062600 aa034-Exit.  exit.
062700*
062800 aa035-Evaluate-Rules.
062900     move     "agrules"  to  AG-Called.
063000     call     "agrules"  using  AG-Calling-Data
063100                                AG-Context
063200                                AG-Rules-Table
063300                                AG-Matched-Actions-Header
063400                                AG-Matched-Actions-Table
063500                                AG-Rules-WS.
063600     perform  aa035a-Set-Source varying Matt-Idx from 1 by 1
063700              until  Matt-Idx > Matt-Hdr-Count.
063800 aa035-Exit.  exit.
063900*
064000 aa035a-Set-Source.
064100     move     "rules"  to  Matt-Source (Matt-Idx).
064200*
064300 aa036-Apply-Actions.
064600     perform  aa036a-Apply-One-Action thru aa036a-Exit
064700              varying Matt-Idx from 1 by 1
064800              until   Matt-Idx > Matt-Hdr-Count.
064900 aa036-Exit.  exit.
065000*
065100 aa036a-Apply-One-Action.
065200     move     Matt-Action-Type (Matt-Idx)   to  Secws-Action-Type.
065300     move     Matt-Source (Matt-Idx)        to  Secws-Source.
065400     move     Matt-Amount-Ml (Matt-Idx)     to  Secws-Amount-Ml.
065500     move     Matt-Amount-G (Matt-Idx)      to  Secws-Amount-G.
065600     move     2                             to  Memws-Function.
065700     move     Plt-Plant-Id                  to  Memws-Plant-Id.
065800     move     WS-Run-Date                   to  Memws-Run-Date.
065900     call     "agmem"  using  AG-Actions-Table  AG-Mem-WS.
066000     move     Memws-Todays-Count            to  Secws-Todays-Count.
066100*
066200     call     "agsecur"  using  AG-Calling-Data  AG-Secur-WS.
066300*
066400     add      1  to  WS-Last-Action-Id.
066410     move     Plt-Plant-Id                  to  WS-Rpt-Plant-Id.
066420     move     Plt-Plant-Name                to  WS-Rpt-Plant-Name.
066430     move     Matt-Action-Type (Matt-Idx)   to  WS-Rpt-Action-Type.
066440     move     Matt-Rule-Id     (Matt-Idx)   to  WS-Rpt-Rule-Id.
066500     if       Secws-Result = "blocked"
066600              add  1  to  WS-Tot-Blocked
066610              move  zero          to  WS-Rpt-Exec-Flag
066620              move  "BLOCKED"     to  WS-Rpt-Status
066630              move  Secws-Reason  to  WS-Rpt-Description
066700              move Plt-Plant-Id             to  His-Plant-Id
066800              move "action"                 to  His-Event-Type
066900              move WS-Run-Date              to  His-Event-Date
067000              string  "blocked - " delimited by size
067100                      Secws-Reason delimited by size
067200                      into  His-Detail
067300              write   AG-History-Record
067310              generate  Plant-Detail
067400              go to  aa036a-Exit.
067500*
067600     move     Matt-Action-Type (Matt-Idx)   to  Toolws-Action-Type.
067700     move     Matt-Amount-Ml (Matt-Idx)     to  Toolws-Amount-Ml.
067800     move     Matt-Amount-G (Matt-Idx)      to  Toolws-Amount-G.
067900     move     Matt-Fert-Type (Matt-Idx)     to  Toolws-Fert-Type.
068000     call     "agtools"  using  AG-Tools-WS.
068100*
068200     move     WS-Last-Action-Id             to  Act-Action-Id.
068300     move     Plt-Plant-Id                  to  Act-Plant-Id.
068400     move     Matt-Action-Type (Matt-Idx)   to  Act-Action-Type.
068500     move     Toolws-Action-Desc            to  Act-Description.
068600     move     Matt-Source (Matt-Idx)        to  Act-Source.
068700     move     Toolws-Status                 to  Act-Status.
068800     if       Toolws-Status = "executed"
068900              move  WS-Run-Date  to  Act-Exec-Date
069000              add   1            to  WS-Tot-Executed
069010              move  1            to  WS-Rpt-Exec-Flag
069020              move  "EXECUTED"   to  WS-Rpt-Status
069100              perform  aa036b-Bump-Type-Total
069200     else
069210              move  zero         to  WS-Rpt-Exec-Flag
069220              move  "SKIPPED"    to  WS-Rpt-Status
069300              move  zero  to  Act-Exec-Date.
069310     move     Toolws-Action-Desc            to  WS-Rpt-Description.
069400     move     WS-Run-Date                   to  Act-Create-Date.
069500     write    AG-Action-Record.
069600*
069700     add      1  to  Actt-Count.
069800     set      Actt-Idx  to  Actt-Count.
069900     move     Act-Action-Id                 to  Actt-Action-Id (Actt-Idx).
070000     move     Act-Plant-Id                  to  Actt-Plant-Id (Actt-Idx).
070100     move     Act-Action-Type               to  Actt-Action-Type (Actt-Idx).
070200     move     Act-Description               to  Actt-Description (Actt-Idx).
070300     move     Act-Source                    to  Actt-Source (Actt-Idx).
070400     move     Act-Status                    to  Actt-Status (Actt-Idx).
070500     move     Act-Exec-Date                 to  Actt-Exec-Date (Actt-Idx).
070600     move     Act-Create-Date               to  Actt-Create-Date (Actt-Idx).
070700*
070800     move     Plt-Plant-Id                  to  His-Plant-Id.
070900     move     "action"                      to  His-Event-Type.
071000     move     WS-Run-Date                   to  His-Event-Date.
071100     move     Toolws-Action-Desc            to  His-Detail.
071200     write    AG-History-Record.
071300*
071310     generate  Plant-Detail.
071900 aa036a-Exit.  exit.
072000*
072100 aa036b-Bump-Type-Total.
072200     evaluate Matt-Action-Type (Matt-Idx)
072300       when   "water"        add  1  to  WS-Tot-Water
072400       when   "skip_water"   add  1  to  WS-Tot-Skip-Water
072500       when   "fertilize"    add  1  to  WS-Tot-Fertilize
072600       when   "harvest"      add  1  to  WS-Tot-Harvest
072700       when   "notify"       add  1  to  WS-Tot-Notify
072800       when   "alert"        add  1  to  WS-Tot-Alert
072900       when   other          add  1  to  WS-Tot-Log
073000     end-evaluate.
073100*
073200 aa037-No-Action-History.
073300     move     Plt-Plant-Id     to  His-Plant-Id.
073400     move     "cycle"          to  His-Event-Type.
073500     move     WS-Run-Date      to  His-Event-Date.
073600     move     "No action needed"  to  His-Detail.
073700     write    AG-History-Record.
073900 aa037-Exit.  exit.
074000*
074100 aa038-Count-Totals.
074200     add      1  to  WS-Tot-Processed.
074300 aa038-Exit.  exit.
074400*
074500 main-exit.   exit program.
074600*********    ************
