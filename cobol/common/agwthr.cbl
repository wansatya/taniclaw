000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.        agwthr.
000600**
000700 author.            S R Kowalski.
000800                    For Prairie AgriTech Field Systems.
000900**
001000 installation.      Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.      11/03/87.
001300**
001400 date-compiled.
001500**
001600 security.          Company confidential.  For internal use by
001700                    Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.           Weather Service - looks up today's reading for
002000                    a plant's rounded lat/lon in the in-memory
002100                    weather table and derives the forecast summary
002200                    line used on both reports.
002300**
002400 version.           See Prog-Name in ws.
002500**
002600 called modules.    none.
002700**
002800* Changes:
002900* 11/03/87 srk -        Original write-up, four-category summary.
003000* 21/04/89 srk -        Ticket AG-0009.  Added the "data unavailable"
003100*                       summary for a plant whose lat/lon is not in
003200*                       the table at all - was falling through to
003300*                       the normal-weather text with zero values,
003400*                       which read as a genuine calm, dry forecast.
003500* 30/08/91 tmc -        Ticket AG-0033.  Rainfall/temperature bands
003600*                       reordered as a fall-through EVALUATE instead
003700*                       of five separate IFs - two growers reported
003800*                       the heat-wave line and the rain line both
003900*                       printing for the same reading.
004000* 11/05/93 tmc -        Ticket AG-0040.  Displayed temperature and
004100*                       rainfall now rounded to a whole number per
004200*                       the agronomist's request, table still keeps
004300*                       the tenth for the rule engine.
004400* 03/12/98 djp -        Y2K REVIEW - Wth-Date is CCYYMMDD throughout,
004500*                       compared only for equality.  No change made.
004600* 04/09/15 rko -        Ticket AG-0063.  "weather data unavailable"
004700*                       summary now names the rounded lat/lon key
004800*                       that missed the table, so the weather load
004900*                       job can be checked for that exact station
005000*                       instead of the grower ringing in blind.
005010* 15/04/16 rko -        Ticket AG-0066.  The "normal weather" line
005020*                       was STRING'ing WTHWS-HUMIDITY straight in
005030*                       with its stored tenth-decimal digit intact
005040*                       ("humidity 0700%") - added WS-DISP-HUMIDITY/
005050*                       -ED, rounded the same way as temp/rainfall,
005060*                       and STRING the edited view instead.
005100**
005200 environment             division.
005300*===============================
005400*
005500 configuration           section.
005600 special-names.
005700     class     ag-numeric  is  "0" thru "9".
005800*
005900 input-output            section.
006000*------------------------------
006100*
006200 data                    division.
006300*===============================
006400 working-storage section.
006500*----------------------
006600*
006700 77  Prog-Name           pic x(15) value "AGWTHR  (1.06)".
006800*
006900 01  WS-Rounded-Group.
007000     03  WS-Round-Lat        pic s9(3)v9(2).
007100     03  WS-Round-Lon        pic s9(3)v9(2).
007200*
007300*    ROUND-HALF-UP WORK AREA - REDEFINES THE PAIR ABOVE AS
007400*    A SINGLE DISPLAY STRING FOR THE SEARCH COMPARE.
007500 01  WS-Round-Alt redefines WS-Rounded-Group.
007600     03  WS-Round-Key            pic x(10).
007700*
007800*    SAME 10 BYTES SPLIT BACK INTO LAT/LON HALVES - USED TO NAME
007900*    THE MISSED STATION IN THE "DATA UNAVAILABLE" SUMMARY.
008000 01  WS-Round-Parts redefines WS-Rounded-Group.
008100     03  WS-Round-Lat-Text       pic x(5).
008200     03  WS-Round-Lon-Text       pic x(5).
008300*
008400 01  WS-Display-Group.
008500     03  WS-Disp-Temp-Max    pic 999    comp.
008600     03  WS-Disp-Temp-Min    pic 999    comp.
008700     03  WS-Disp-Rainfall    pic 999    comp.
008750     03  WS-Disp-Humidity    pic 999    comp.
008800*
008900 01  WS-Display-Edit redefines WS-Display-Group.
009000     03  WS-Disp-Temp-Max-Ed pic zz9.
009100     03  WS-Disp-Temp-Min-Ed pic zz9.
009200     03  WS-Disp-Rainfall-Ed pic zz9.
009250     03  WS-Disp-Humidity-Ed pic zz9.
009300*
009400 01  WS-Found-Flag           pic x  value "N".
009500     88  WS-Row-Found                value "Y".
009600*
009700 linkage section.
009800*==============
009900*
010000 copy "wsagcal.cob".
010100 copy "wsagwtht.cob".
010200 copy "wsagwthr.cob".
010300*
010400 procedure division using AG-Calling-Data
010500                          AG-Weather-Table
010600                          AG-Wthr-WS.
010700*==============================================
010800*
010900     move     zero  to  Wthws-Return-Code.
011000     move     "N"   to  WS-Found-Flag.
011100*
011200     compute  WS-Round-Lat rounded = Wthws-Latitude.
011300     compute  WS-Round-Lon rounded = Wthws-Longitude.
011400*
011500     set      Wtht-Idx  to  1.
011600     search   Wtht-Row
011700              at end
011800                   go to  no-Weather-Row
011900              when Wtht-Latitude  (Wtht-Idx) = WS-Round-Lat
012000               and Wtht-Longitude (Wtht-Idx) = WS-Round-Lon
012100               and Wtht-Date      (Wtht-Idx) = Wthws-Run-Date
012200                   move  "Y"  to  WS-Found-Flag
012300                   go to  Use-Weather-Row.
012400*
012500 no-Weather-Row.
012600     move     28.0  to  Wthws-Temp-Max.
012700     move     22.0  to  Wthws-Temp-Min.
012800     move     70.0  to  Wthws-Humidity.
012900     move     0.0   to  Wthws-Rainfall-Mm.
013000     move     "N"   to  Wthws-Present-Flag.
013100     string   "no weather data for " delimited by size
013200              WS-Round-Lat-Text          delimited by size
013300              "/"                        delimited by size
013400              WS-Round-Lon-Text          delimited by size
013500              " - use local judgment"    delimited by size
013600              into  Wthws-Summary.
013700     go       to  main-exit.
013800*
013900 Use-Weather-Row.
014000     move     Wtht-Temp-Max    (Wtht-Idx)  to  Wthws-Temp-Max.
014100     move     Wtht-Temp-Min    (Wtht-Idx)  to  Wthws-Temp-Min.
014200     move     Wtht-Humidity    (Wtht-Idx)  to  Wthws-Humidity.
014300     move     Wtht-Rainfall-Mm (Wtht-Idx)  to  Wthws-Rainfall-Mm.
014400     move     Wtht-Present-Flag (Wtht-Idx) to  Wthws-Present-Flag.
014500*
014600     if       Wthws-Temp-Max = zero
014700              move  28.0  to  Wthws-Temp-Max.
014800     if       Wthws-Temp-Min = zero
014900              move  22.0  to  Wthws-Temp-Min.
015000     if       Wthws-Humidity = zero
015100              move  70.0  to  Wthws-Humidity.
015200*
015300     compute  WS-Disp-Temp-Max rounded = Wthws-Temp-Max.
015400     compute  WS-Disp-Temp-Min rounded = Wthws-Temp-Min.
015500     compute  WS-Disp-Rainfall rounded = Wthws-Rainfall-Mm.
015550     compute  WS-Disp-Humidity rounded = Wthws-Humidity.
015600*
015700     evaluate true
015800       when   Wthws-Rainfall-Mm not < 50.0
015900              string "heavy rain - ensure drainage"
016000                     delimited by size into Wthws-Summary
016100       when   Wthws-Rainfall-Mm not < 10.0
016200              string "moderate rain (" delimited by size
016300                     WS-Disp-Rainfall-Ed delimited by size
016400                     "mm) - skip watering" delimited by size
016500                     into Wthws-Summary
016600       when   Wthws-Temp-Max not < 38.0
016700              string "heat wave! max " delimited by size
016800                     WS-Disp-Temp-Max-Ed delimited by size
016900                     "c - shade and extra water" delimited by size
017000                     into Wthws-Summary
017100       when   Wthws-Temp-Max not < 35.0
017200              string "hot day (" delimited by size
017300                     WS-Disp-Temp-Max-Ed delimited by size
017400                     "c) - consider extra evening watering"
017500                     delimited by size into Wthws-Summary
017600       when   other
017700              string "normal weather, " delimited by size
017800                     WS-Disp-Temp-Min-Ed delimited by size
017900                     "-" delimited by size
018000                     WS-Disp-Temp-Max-Ed delimited by size
018100                     "c, humidity " delimited by size
018200                     WS-Disp-Humidity-Ed delimited by size
018300                     "%" delimited by size
018400                     into Wthws-Summary
018500     end-evaluate.
018600*
018700 main-exit.   exit program.
018800*********    ************
