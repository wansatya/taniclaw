000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.        agknow.
000600**
000700 author.            S R Kowalski.
000800                    For Prairie AgriTech Field Systems.
000900**
001000 installation.      Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.      19/03/87.
001300**
001400 date-compiled.
001500**
001600 security.          Company confidential.  For internal use by
001700                    Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.           Knowledge Base - six small services over the
002000                    two in-memory tables loaded by AG000 at the
002100                    start of the run:  stage duration, expected
002200                    stage for a given age, watering, fertilizer,
002300                    up to 3 care instructions, and the harvest /
002400                    disease row.  Called by AGSTATE and AG000/
002500                    AGINSTR - never touches a file itself.
002600**
002700 version.           See Prog-Name in ws.
002800**
002900 called modules.    none.
003000**
003100* Changes:
003200* 19/03/87 srk -        Original write-up, functions 1-4 only.
003300* 02/09/89 srk -        Ticket AG-0014.  Added function 5, the
003400*                       care-instruction lookup - was being done
003500*                       by hand in AGINSTR against the raw table,
003600*                       moved here so both callers share one copy.
003700* 12/04/92 tmc -        Ticket AG-0037.  Added function 6, harvest
003800*                       indicators / disease names, for the new
003900*                       Daily Instructions layout.
004000* 03/12/98 djp -        Y2K REVIEW - no date fields in this module.
004100*                       No change made.
004200* 14/06/01 tmc -        Ticket AG-0052.  Unknown plant type now
004300*                       defaults function 1 to 7/14 days and
004400*                       function 2 to "seed" per the agronomist's
004500*                       written instruction, rather than returning
004600*                       high on Knws-Return-Code and leaving the
004700*                       caller to guess.
004800* 04/09/15 rko -        Ticket AG-0063.  DD010 now swaps a stage-
004900*                       duration row where Max was keyed shorter
005000*                       than Min instead of passing it straight
005100*                       back to AGSTATE - was letting a plant
005200*                       become transition-due on day one.  DD020
005300*                       defaults a negative planting age to the
005400*                       "seed" stage rather than walking the table
005500*                       with a bad accumulator.
005510* 08/04/16 rko -        Ticket AG-0065.  DD021 was pushing a plant
005520*                       one stage too far when the planting age
005530*                       landed exactly on a stage's cumulative
005540*                       duration - boundary day now stays in the
005550*                       stage it completes, per the agronomist.
005560* 15/04/16 rko -        Ticket AG-0066.  DD020 defaulted every
005570*                       over-age plant of a KNOWN type to "seed"
005580*                       when the walk ran off the end of the table
005590*                       without ever finding WS-ROW-FOUND - was
005600*                       conflating the unknown-type default with
005610*                       the past-the-last-stage case.  DD021 now
005620*                       remembers the last stage seen for the
005630*                       type and DD020 falls back to that, not
005640*                       "seed", when the type is known but every
005650*                       stage's DUR-MAX has been outlived.
005660**
005700 environment             division.
005800*===============================
005900*
006000 configuration           section.
006100 special-names.
006200     class     ag-numeric  is  "0" thru "9".
006300*
006400 data                    division.
006500*===============================
006600 working-storage section.
006700*----------------------
006800*
006900 77  Prog-Name           pic x(15) value "AGKNOW  (1.08)".
007000*
007100 01  WS-Age-Group.
007200     03  WS-Age-Total        pic 9(4)   comp.
007300*
007400*    RUNNING STAGE-DURATION TOTAL WHILE WALKING THE TABLE
007500*    FOR FUNCTION 2 - REDEFINED AS AN EDIT FIELD FOR TRACE.
007600 01  WS-Walk-Group.
007700     03  WS-Walk-Max         pic 9(5)   comp.
007800 01  WS-Walk-Edit redefines WS-Walk-Group.
007900     03  WS-Walk-Max-Ed      pic zzzz9.
008000*
008100*    DD010 SWAP CHECK - CATCHES A STAGE-DURATION ROW KEYED WITH
008200*    MAX SHORTER THAN MIN BEFORE IT REACHES AGSTATE.
008300 01  WS-Dur-Check-Group.
008400     03  WS-Dur-Check-Max    pic 9(3)   comp.
008500 01  WS-Dur-Check-Edit redefines WS-Dur-Check-Group.
008600     03  WS-Dur-Check-Max-Ed pic zz9.
008700*
008800*    DD020 AGE CHECK - A NEGATIVE PLANTING AGE (BAD PLANTED-DATE
008900*    ON THE MASTER) DEFAULTS STRAIGHT TO "seed" RATHER THAN
009000*    WALKING THE STAGE TABLE WITH A BAD ACCUMULATOR.
009100 01  WS-Days-Check-Group.
009200     03  WS-Days-Check-Val   pic s9(5)  comp.
009300 01  WS-Days-Check-Edit redefines WS-Days-Check-Group.
009400     03  WS-Days-Check-Ed    pic ----9.
009500*
009600 01  WS-Found-Flag           pic x  value "N".
009700     88  WS-Row-Found                value "Y".
009750*
009760*    LAST STAGE SEEN FOR THE PLANT TYPE AS DD021 WALKS THE
009770*    TABLE - IF THE PLANT OUTLIVES EVERY STAGE'S DUR-MAX THE
009780*    WALK NEVER FLAGS WS-ROW-FOUND, SO DD020 FALLS BACK TO
009790*    THIS (THE LAST STAGE OF A KNOWN TYPE) RATHER THAN "seed"
009795*    (THE UNKNOWN-TYPE DEFAULT).  SPACES = NO ROW OF THE
009796*    TYPE SEEN AT ALL.
009800 01  WS-Last-Stage-Name      pic x(12)  value spaces.
009810*
009900 01  WS-Ins-Sub              pic 9      comp.
010000 01  WS-Dis-Sub              pic 9      comp.
010100*
010200 linkage section.
010300*==============
010400*
010500 copy "wsagksst.cob".
010600 copy "wsagkhvt.cob".
010700 copy "wsagknow.cob".
010800*
010900 procedure division using AG-Know-Stage-Table
011000                          AG-Know-Harvest-Table
011100                          AG-Know-WS.
011200*==============================================
011300*
011400     move     zero  to  Knws-Return-Code.
011500     move     "N"   to  WS-Found-Flag.
011600*
011700     evaluate Knws-Function
011800       when   1     perform  dd010-Stage-Duration
011900       when   2     perform  dd020-Expected-Stage
012000       when   3     perform  dd030-Watering-Info
012100       when   4     perform  dd040-Fertilizer-Info
012200       when   5     perform  dd050-Care-Instructions
012300       when   6     perform  dd060-Harvest-Row
012400       when   other move 90  to  Knws-Return-Code
012500     end-evaluate.
012600     go       to  main-exit.
012700*
012800 dd010-Stage-Duration.
012900     move     zero  to  Knws-Dur-Min  Knws-Dur-Max.
013000     set      Ksst-Idx  to  1.
013100     search   Ksst-Row
013200              at end
013300                   move  7   to  Knws-Dur-Min
013400                   move  14  to  Knws-Dur-Max
013500                   go to  dd010-Exit
013600              when Ksst-Plant-Type (Ksst-Idx) = Knws-Plant-Type
013700               and Ksst-Stage-Name (Ksst-Idx) = Knws-Stage-Name
013800                   move  "Y"  to  WS-Found-Flag
013900                   move  Ksst-Dur-Min (Ksst-Idx)  to  Knws-Dur-Min
014000                   move  Ksst-Dur-Max (Ksst-Idx)  to  Knws-Dur-Max.
014100     if       WS-Row-Found and Knws-Dur-Max = zero
014200              move  Knws-Dur-Min  to  Knws-Dur-Max.
014300     if       WS-Row-Found and Knws-Dur-Max < Knws-Dur-Min
014400              move  Knws-Dur-Max  to  WS-Dur-Check-Max
014500              display "AGKNOW - DUR-MAX " WS-Dur-Check-Max-Ed
014600                      " SHORTER THAN DUR-MIN - SWAPPED"
014700              move  Knws-Dur-Min  to  WS-Dur-Check-Max
014800              move  Knws-Dur-Max  to  Knws-Dur-Min
014900              move  WS-Dur-Check-Max  to  Knws-Dur-Max.
015000 dd010-Exit.  exit.
015100*
015200 dd020-Expected-Stage.
015300     move     zero  to  WS-Walk-Max.
015400     move     "seed"  to  Knws-Stage-Name.
015450     move     spaces  to  WS-Last-Stage-Name.
015500     move     Knws-Days-Planting  to  WS-Days-Check-Val.
015600     if       WS-Days-Check-Val < zero
015700              display "AGKNOW - NEGATIVE PLANTING AGE "
015800                      WS-Days-Check-Ed  " - DEFAULTED TO seed"
015900              go to  dd020-Exit.
016000     set      Ksst-Idx  to  1.
016100     perform  dd021-Walk-One-Row thru dd021-Exit
016200              varying Ksst-Idx from 1 by 1
016300              until   Ksst-Idx > Ksst-Count
016400               or     WS-Row-Found.
016410     if       not WS-Row-Found  and  WS-Last-Stage-Name not = spaces
016420*             KNOWN TYPE, BUT THE PLANT HAS OUTLIVED EVERY STAGE'S
016430*             DUR-MAX - USE THE LAST STAGE OF THE TYPE, NOT "seed".
016440              move  WS-Last-Stage-Name  to  Knws-Stage-Name.
016500 dd020-Exit.  exit.
016600*
016700 dd021-Walk-One-Row.
016800     if       Ksst-Plant-Type (Ksst-Idx) not = Knws-Plant-Type
016900              go to  dd021-Exit.
016910     move     Ksst-Stage-Name (Ksst-Idx)  to  WS-Last-Stage-Name.
017000     add      Ksst-Dur-Max (Ksst-Idx)  to  WS-Walk-Max.
017100     if       WS-Walk-Max  not <  Knws-Days-Planting
017200              move  Ksst-Stage-Name (Ksst-Idx)  to  Knws-Stage-Name
017300              move  "Y"  to  WS-Found-Flag.
017400 dd021-Exit.  exit.
017500*
017600 dd030-Watering-Info.
017700     move     zero  to  Knws-Water-Freq-Days  Knws-Water-Amount-Ml.
017800     set      Ksst-Idx  to  1.
017900     search   Ksst-Row
018000              at end
018100                   next sentence
018200              when Ksst-Plant-Type (Ksst-Idx) = Knws-Plant-Type
018300               and Ksst-Stage-Name (Ksst-Idx) = Knws-Stage-Name
018400                   move  Ksst-Water-Freq-Days (Ksst-Idx)
018500                                to  Knws-Water-Freq-Days
018600                   move  Ksst-Water-Amount-Ml (Ksst-Idx)
018700                                to  Knws-Water-Amount-Ml.
018800 dd030-Exit.  exit.
018900*
019000 dd040-Fertilizer-Info.
019100     move     spaces  to  Knws-Fert-Type.
019200     move     zero    to  Knws-Fert-Amount-G  Knws-Fert-Freq-Days.
019300     set      Ksst-Idx  to  1.
019400     search   Ksst-Row
019500              at end
019600                   next sentence
019700              when Ksst-Plant-Type (Ksst-Idx) = Knws-Plant-Type
019800               and Ksst-Stage-Name (Ksst-Idx) = Knws-Stage-Name
019900                   move  Ksst-Fert-Type (Ksst-Idx)
020000                                to  Knws-Fert-Type
020100                   move  Ksst-Fert-Amount-G (Ksst-Idx)
020200                                to  Knws-Fert-Amount-G
020300                   move  Ksst-Fert-Freq-Days (Ksst-Idx)
020400                                to  Knws-Fert-Freq-Days.
020500     if       Knws-Fert-Type = spaces
020600              move  "NPK"  to  Knws-Fert-Type
020700              move  5      to  Knws-Fert-Amount-G
020800              move  14     to  Knws-Fert-Freq-Days.
020900 dd040-Exit.  exit.
021000*
021100 dd050-Care-Instructions.
021200     move     spaces  to  Knws-Instruction-1
021300                          Knws-Instruction-2
021400                          Knws-Instruction-3.
021500     set      Ksst-Idx  to  1.
021600     search   Ksst-Row
021700              at end
021800                   next sentence
021900              when Ksst-Plant-Type (Ksst-Idx) = Knws-Plant-Type
022000               and Ksst-Stage-Name (Ksst-Idx) = Knws-Stage-Name
022100                   move  Ksst-Instruction (Ksst-Idx 1)
022200                                to  Knws-Instruction-1
022300                   move  Ksst-Instruction (Ksst-Idx 2)
022400                                to  Knws-Instruction-2
022500                   move  Ksst-Instruction (Ksst-Idx 3)
022600                                to  Knws-Instruction-3.
022700 dd050-Exit.  exit.
022800*
022900 dd060-Harvest-Row.
023000     move     spaces  to  Knws-Harvest-Ind-1  Knws-Harvest-Ind-2
023100                          Knws-Harvest-Ind-3  Knws-Harvest-Notes
023200                          Knws-Disease-1  Knws-Disease-2
023300                          Knws-Disease-3.
023400     set      Khvt-Idx  to  1.
023500     search   Khvt-Row
023600              at end
023700                   move  10  to  Knws-Return-Code
023800              when Khvt-Plant-Type (Khvt-Idx) = Knws-Plant-Type
023900                   move  Khvt-Indicator (Khvt-Idx 1)
024000                                to  Knws-Harvest-Ind-1
024100                   move  Khvt-Indicator (Khvt-Idx 2)
024200                                to  Knws-Harvest-Ind-2
024300                   move  Khvt-Indicator (Khvt-Idx 3)
024400                                to  Knws-Harvest-Ind-3
024500                   move  Khvt-Notes (Khvt-Idx)
024600                                to  Knws-Harvest-Notes
024700                   move  Khvt-Disease (Khvt-Idx 1)
024800                                to  Knws-Disease-1
024900                   move  Khvt-Disease (Khvt-Idx 2)
025000                                to  Knws-Disease-2
025100                   move  Khvt-Disease (Khvt-Idx 3)
025200                                to  Knws-Disease-3.
025300 dd060-Exit.  exit.
025400*
025500 main-exit.   exit program.
025600*********    ************
