000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.        agstate.
000600**
000700 author.            S R Kowalski.
000800                    For Prairie AgriTech Field Systems.
000900**
001000 installation.      Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.      20/03/87.
001300**
001400 date-compiled.
001500**
001600 security.          Company confidential.  For internal use by
001700                    Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.           State Engine - the 7-stage plant lifecycle,
002000                    the valid-transition table, and the days-in-
002100                    state duration check.  Calls AGKNOW for the
002200                    (min,max) duration of the current stage.
002300**
002400 version.           See Prog-Name in ws.
002500**
002600 called modules.    agknow.
002700**
002800* Changes:
002900* 20/03/87 srk -        Original write-up.
003000* 09/10/89 srk -        Ticket AG-0017.  Unrecognised current-state
003100*                       value now defaults to "seed" rather than
003200*                       aborting the plant - three growers had typed
003300*                       free text into an early data-entry screen
003400*                       that has since been retired, but the old
003500*                       rows are still on file.
003600* 18/06/93 tmc -        Ticket AG-0041.  "flowering" is skipped for
003700*                       spinach, lettuce and hydroponic growing
003800*                       method, unless skipping it would leave the
003900*                       candidate list empty for that plant type.
004000* 03/12/98 djp -        Y2K REVIEW - Stws-Days-In-State is computed
004100*                       by the caller (AG000) from two CCYYMMDD
004200*                       dates, this module only compares it to a
004300*                       small integer.  No change made.
004400* 14/06/01 tmc -        Ticket AG-0052.  Function 2 (expected next
004500*                       state, reporting only) added for the new
004600*                       Daily Instructions page - previously only
004700*                       function 1 (check/apply) existed.
004800* 19/02/14 rko -        Ticket AG-0061.  cc000-main was comparing
004900*                       Stws-Days-In-State to WS-Dur-Min - a plant
005000*                       was becoming transition-eligible the moment
005100*                       it cleared the SHORTEST expected dwell time
005200*                       for its stage instead of the longest, so
005300*                       plants advanced through the whole lifecycle
005400*                       far too fast.  Now compares to WS-Dur-Max,
005500*                       as the growers' handbook always said.
005600* 04/09/15 rko -        Ticket AG-0063.  WS-Trans-Values did not
005700*                       match the growers' handbook transition list
005800*                       at all - "dead" never appeared as a to-list
005900*                       entry anywhere, so no plant could ever be
006000*                       flagged as a lifecycle loss, and several
006100*                       rows pointed at the wrong next stage.  Whole
006200*                       table rebuilt row by row from the handbook.
006300*                       WS-Trans-Row now carries 3 to-list slots
006400*                       (vegetative and flowering both branch three
006500*                       ways) and is indexed in place of the old
006600*                       unindexed/unpopulated WS-Trans-Group shell.
006700*                       cc011-Copy-Candidates now drops "dead" out
006800*                       of the candidate list at build time, since
006900*                       both the transition check and the Daily
007000*                       Instructions "expected next state" want the
007100*                       first non-dead candidate, never dead itself.
007200**
007300 environment             division.
007400*===============================
007500*
007600 configuration           section.
007700 special-names.
007800     class     ag-numeric  is  "0" thru "9".
007900*
008000 data                    division.
008100*===============================
008200 working-storage section.
008300*----------------------
008400*
008500 77  Prog-Name           pic x(15) value "AGSTATE (1.05)".
008600*
008700*    LIFECYCLE ORDER - "dead" IS TERMINAL, NEVER A "FROM" ROW.
008800 01  WS-Life-Area.
008900     03  filler   pic x(12)  value "seed".
009000     03  filler   pic x(12)  value "germination".
009100     03  filler   pic x(12)  value "vegetative".
009200     03  filler   pic x(12)  value "flowering".
009300     03  filler   pic x(12)  value "harvest".
009400     03  filler   pic x(12)  value "dormant".
009500     03  filler   pic x(12)  value "dead".
009600 01  WS-Life-Table redefines WS-Life-Area.
009700     03  WS-Life-Entry   pic x(12)  occurs 7
009800                          indexed by WS-Life-Idx.
009900*
010000*    VALID "FROM" STATE / "TO" LIST, IN LIFECYCLE ORDER, FROM THE
010100*    GROWERS' HANDBOOK.  A BLANK TO-LIST ENTRY MEANS "NO FURTHER
010200*    ROW".  "dead" APPEARS IN THE TO-LIST WHEREVER THE HANDBOOK
010300*    ALLOWS A LIFECYCLE LOSS - CC011 STRIPS IT BACK OUT AGAIN
010400*    WHEN BUILDING THE CANDIDATE LIST, SINCE WE NEVER RECOMMEND
010500*    OR REPORT "dead" AS A NEXT STATE.
010600 01  WS-Trans-Values.
010700     03  filler  pic x(48) value
010800         "seed        germination dead                    ".
010900     03  filler  pic x(48) value
011000         "germination vegetative  dead                    ".
011100     03  filler  pic x(48) value
011200         "vegetative  flowering   harvest     dead        ".
011300     03  filler  pic x(48) value
011400         "flowering   harvest     vegetative  dead        ".
011500     03  filler  pic x(48) value
011600         "harvest     dormant     dead                    ".
011700     03  filler  pic x(48) value
011800         "dormant     vegetative                          ".
011900 01  WS-Trans-Group redefines WS-Trans-Values.
012000     03  WS-Trans-Row  occurs 6  indexed by WS-Row-Sub.
012100         05  WS-Trans-From      pic x(12).
012200         05  WS-Trans-To        pic x(12)  occurs 3.
012300*
012400 01  WS-Cand-Group.
012500     03  WS-Cand-Count       pic 9      comp.
012600     03  WS-Cand-Entry       pic x(12)  occurs 2.
012700*
012800*    FLAT PAIR VIEW OF THE TWO CANDIDATE SLOTS - SAME IDEA AS
012900*    RULT-COND-FLAT IN WSAGRULT, USED FOR A ONE-SHOT SPACES TEST
013000*    OF BOTH SLOTS AT ONCE IN CC012-DROP-FLOWERING.
013100     03  WS-Cand-Flat redefines WS-Cand-Entry
013200                                pic x(24).
013300*
013400 01  WS-Cand-Sub             pic 9      comp.
013500 01  WS-Skip-Flowering       pic x  value "N".
013600     88  WS-Skip-Flowering-Yes    value "Y".
013700*
013800 01  WS-Days-Ready-Group.
013900     03  WS-Dur-Min          pic 9(3)  comp.
014000     03  WS-Dur-Max          pic 9(3)  comp.
014100*
014200*    LOCAL CONTROL BLOCK FOR THE CALL TO AGKNOW - FUNCTION 1 ONLY.
014300 copy "wsagknow.cob".
014400*
014500 linkage section.
014600*==============
014700*
014800 copy "wsagksst.cob".
014900 copy "wsagkhvt.cob".
015000 copy "wsagstate.cob".
015100*
015200 procedure division using AG-Know-Stage-Table
015300                          AG-Know-Harvest-Table
015400                          AG-State-WS.
015500*==============================================
015600*
015700     move     zero  to  Stws-Return-Code.
015800     move     "N"   to  Stws-Transition-Flag.
015900     move     Stws-Current-State  to  Stws-New-State.
016000     move     "N"   to  WS-Skip-Flowering.
016100*
016200     if       Stws-Plant-Type = "spinach"     or
016300              Stws-Plant-Type = "lettuce"     or
016400              Stws-Plant-Type = "hydroponic"
016500              move  "Y"  to  WS-Skip-Flowering.
016600*
016700* CONFIRM THE STARTING STATE IS ON THE LIFECYCLE - DEFAULT SEED.
016800     set      WS-Life-Idx  to  1.
016900     search   WS-Life-Entry
017000              at end
017100                   move  "seed"  to  Stws-Current-State
017200              when WS-Life-Entry (WS-Life-Idx) = Stws-Current-State
017300                   continue.
017400*
017500     if       Stws-Function = 2
017600              perform  cc020-Expected-Only  thru  cc020-Exit
017700              go to  main-exit.
017800*
017900     if       Stws-Current-State = "dead"
018000              go to  main-exit.
018100*
018200     move     1                    to  Knws-Function.
018300     move     Stws-Plant-Type      to  Knws-Plant-Type.
018400     move     Stws-Current-State   to  Knws-Stage-Name.
018500     call     "agknow"  using  AG-Know-Stage-Table
018600                               AG-Know-Harvest-Table
018700                               AG-Know-WS.
018800     move     Knws-Dur-Min  to  WS-Dur-Min.
018900     move     Knws-Dur-Max  to  WS-Dur-Max.
019000     if       Stws-Days-In-State  <  WS-Dur-Max
019100              go to  main-exit.
019200*
019300     perform  cc010-Build-Candidates  thru  cc010-Exit.
019400     if       WS-Cand-Count > zero
019500              move  WS-Cand-Entry (1)  to  Stws-New-State
019600              move  "Y"                to  Stws-Transition-Flag.
019700     go       to  main-exit.
019800*
019900 cc010-Build-Candidates.
019910     move     spaces  to  WS-Cand-Flat.
020000     move     zero    to  WS-Cand-Count.
020100     set      WS-Row-Sub  to  1.
020200     search   WS-Trans-Row
020300              at end
020400                   next sentence
020500              when WS-Trans-From (WS-Row-Sub) = Stws-Current-State
020600                   perform  cc011-Copy-Candidates  thru  cc011-Exit
020700                            varying  WS-Cand-Sub from 1 by 1
020800                            until    WS-Cand-Sub > 3.
020900     if       WS-Skip-Flowering-Yes
021000              perform  cc012-Drop-Flowering  thru  cc012-Exit.
021100 cc010-Exit.  exit.
021200*
021300*    "dead" IS NEVER A CANDIDATE - CC000-MAIN AND CC020-EXPECTED-
021400*    ONLY BOTH WANT THE FIRST NON-DEAD ENTRY, SO IT IS DROPPED
021500*    HERE, ONCE, RATHER THAN AT EVERY CALLER.
021600 cc011-Copy-Candidates.
021700     if       WS-Trans-To (WS-Row-Sub WS-Cand-Sub) not = spaces
021800      and     WS-Trans-To (WS-Row-Sub WS-Cand-Sub) not = "dead"
021900              add  1  to  WS-Cand-Count
022000              move  WS-Trans-To (WS-Row-Sub WS-Cand-Sub)
022100                    to  WS-Cand-Entry (WS-Cand-Count).
022200 cc011-Exit.  exit.
022300*
022400 cc012-Drop-Flowering.
022500     if       WS-Cand-Count = 1
022600      and     WS-Cand-Entry (1) = "flowering"
022700              go to  cc012-Exit.
022800     if       WS-Cand-Count > zero
022900      and     WS-Cand-Entry (1) = "flowering"
023000              move  WS-Cand-Entry (2)  to  WS-Cand-Entry (1)
023100              subtract  1  from  WS-Cand-Count.
023200     if       WS-Cand-Count > 1
023300      and     WS-Cand-Entry (2) = "flowering"
023400              subtract  1  from  WS-Cand-Count.
023500 cc012-Exit.  exit.
023600*
023700 cc020-Expected-Only.
023800     move     spaces  to  Stws-New-State.
023900     move     "N"     to  Stws-Transition-Flag.
024000     if       Stws-Current-State = "dead"
024100              go to  cc020-Exit.
024200     perform  cc010-Build-Candidates  thru  cc010-Exit.
024300     if       WS-Cand-Count > zero
024400              move  WS-Cand-Entry (1)  to  Stws-New-State.
024500 cc020-Exit.  exit.
024600*
024700 main-exit.   exit program.
024800*********    ************
