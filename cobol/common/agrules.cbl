000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.         agrules.
000600**
000700 author.             S R Kowalski.
000800                        For Prairie AgriTech Field Systems.
000900**
001000 installation.       Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.       09/03/87.
001300**
001400 date-compiled.
001500**
001600 security.           Company confidential.  For internal use by
001700                        Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.            Rules Engine - evaluates the priority table
002000                        of care/watering/harvest rules against the
002100                        context built for one plant and returns the
002200                        list of matched actions.
002300**
002400 version.            See Prog-Name in ws.
002500**
002600 called modules.     none.
002700**
002800* Changes:
002900* 09/03/87 srk -        Original write-up for the citrus grove pilot.
003000* 22/06/87 srk -        Added the CONTAINS operator - grove foreman
003100*                        wanted a free-text symptom match.
003200* 14/02/88 srk -        Priority tie-break clarified as load order,
003300*                        per Ext-Off memo 88-014.
003400* 06/09/91 tmc -        Ticket AG-0031.  Unknown operator now counts
003500*                        into Rulws-Warn-Count instead of abending -
003600*                        one bad rule card used to kill the whole run.
003700* 30/08/91 tmc -        Ticket AG-0033.  IN / NOTIN comma list parse
003800*                        moved out of Match-Condition into its own
003900*                        paragraph, was getting unreadable.
004000* 11/05/93 tmc -        Ticket AG-0040.  Text compares now trim
004100*                        trailing blanks on both sides per grower
004200*                        complaint (rule wouldn't match "tomato   ").
004300* 03/12/98 djp -        Y2K REVIEW - all date fields on this module
004400*                        are already CCYYMMDD (9(8)), no 2-digit year
004500*                        arithmetic found.  No change required.
004600* 23/02/99 djp -        Ticket AG-0058.  Rul-Cond-Count = 0 rows were
004700*                        slipping through as always-true - now forced
004800*                        to never match, per spec review.
004900* 14/06/01 tmc -        Ticket AG-0071.  Bb010 rewritten to stop the
005000*                        moment Rult-Idx passes the loaded row count
005100*                        rather than scanning all 200 table slots.
005200* 04/09/15 rko -        Ticket AG-0063.  BB040 was blanking the 4
005300*                        WS-In-List slots with a 4-field MOVE - now
005400*                        one flat move, the way WSAGRULT's own
005500*                        RULT-COND-FLAT clears its condition rows.
005600**
005700*
005800 environment             division.
005900*===============================
006000*
006100 configuration           section.
006200 special-names.
006300     class     ag-numeric   is  "0" thru "9"
006400     class     ag-upper     is  "A" thru "Z".
006500*
006600 input-output            section.
006700*------------------------------
006800*
006900 data                    division.
007000*===============================
007100 working-storage section.
007200*----------------------
007300*
007400 77  Prog-Name           pic x(15) value "AGRULES (1.07)".
007500*
007600 01  WS-Work.
007700     03  WS-Ctx-Value        pic x(20).
007800     03  WS-Numeric-Ok       pic x     value "Y".
007900         88  Ws-Value-Is-Numeric      value "Y".
008000     03  WS-Actual-Num       pic s9(7)v99   comp-3.
008100     03  WS-Compare-Num      pic s9(7)v99   comp-3.
008200     03  WS-In-List          pic x(20)  occurs 4.
008300     03  WS-In-List-Flat redefines WS-In-List
008400                                pic x(80).
008500     03  WS-In-List-Count    pic 9      comp.
008600     03  WS-Match-All        pic x     value "Y".
008700         88  Ws-Rule-Matches           value "Y".
008800     03  WS-Cond-Sub         pic s9(3)  comp.
008900     03  WS-Tally            pic s9(3)  comp.
009000     03  WS-Field-Numeric    pic x     value "N".
009100         88  Ws-Field-Is-Numeric      value "Y".
009200*
009300 01  WS-Op-Table-Area.
009400     03  WS-Op-Names redefines WS-Op-Table-Area
009500                                pic x(72) value
009600         "EQ      NEQ     GT      GTE     LT      LTE     IN      NOTIN   CONTAINS".
009700     03  filler  redefines WS-Op-Table-Area.
009800         05  WS-Op-Entry     pic x(8)  occurs 9  indexed by WS-Op-Idx.
009900*
010000 linkage section.
010100*==============
010200*
010300 copy "wsagcal.cob".
010400 copy "wsagctx.cob".
010500 copy "wsagrult.cob".
010600 copy "wsagmatt.cob".
010700 copy "wsagrules.cob".
010800*
010900 procedure division using AG-Calling-Data
011000                          AG-Context
011100                          AG-Rules-Table
011200                          AG-Matched-Actions-Header
011300                          AG-Matched-Actions-Table
011400                          AG-Rules-WS.
011500*====================================================
011600*
011700 aa000-Main section.
011800*------------------
011900     move     zero  to  Rulws-Return-Code
012000                        Rulws-Warn-Count
012100                        Matt-Hdr-Count.
012200*
012300     perform  bb010-Match-Rule thru bb010-Exit
012400              varying Rult-Idx from 1 by 1
012500              until Rult-Idx > Rult-Count
012600                 or Matt-Idx > 50.
012700*
012800     go       to aa000-Exit.
012900*
013000 aa000-Exit.
013100     exit     section.
013200*
013300*    ---------------------------------------------------------
013400*    ONE PASS OF THE RULE TABLE, ALREADY SORTED HIGH-TO-LOW
013500*    PRIORITY BY THE CALLER (AG000 PARA AA011).
013600*    ---------------------------------------------------------
013700 bb010-Match-Rule section.
013800*-------------------------
013900     if       Rult-Cond-Count (Rult-Idx) = zero
014000              go to bb010-Exit.
014100*
014200     if       Rult-Cond-Flat (Rult-Idx) = spaces
014300              go to bb010-Exit.
014400*
014500     move     "Y"  to  WS-Match-All.
014600     perform  bb020-Match-Condition thru bb020-Exit
014700              varying WS-Cond-Sub from 1 by 1
014800              until WS-Cond-Sub > Rult-Cond-Count (Rult-Idx)
014900                 or Ws-Rule-Matches = "N".
015000*
015100     if       not Ws-Rule-Matches
015200              go to bb010-Exit.
015300*
015400     set      Matt-Idx  up by 1.
015500     if       Matt-Idx > 50
015600              go to bb010-Exit.
015700*
015800     move     Rult-Rule-Id     (Rult-Idx) to Matt-Rule-Id     (Matt-Idx).
015900     move     Rult-Rule-Name   (Rult-Idx) to Matt-Rule-Name   (Matt-Idx).
016000     move     Rult-Priority    (Rult-Idx) to Matt-Priority    (Matt-Idx).
016100     move     Rult-Action-Type (Rult-Idx) to Matt-Action-Type (Matt-Idx).
016200     move     Rult-Action-Desc (Rult-Idx) to Matt-Action-Desc (Matt-Idx).
016300     move     Rult-Amount-Ml   (Rult-Idx) to Matt-Amount-Ml   (Matt-Idx).
016400     move     Rult-Amount-G    (Rult-Idx) to Matt-Amount-G    (Matt-Idx).
016500     move     Rult-Fert-Type   (Rult-Idx) to Matt-Fert-Type   (Matt-Idx).
016600     move     "rules"                     to Matt-Source      (Matt-Idx).
016700     move     Matt-Idx                    to Matt-Hdr-Count.
016800*
016900 bb010-Exit.
017000     exit     section.
017100*
017200*    ---------------------------------------------------------
017300*    ONE CONDITION OF THE CURRENT RULE (Rult-Idx).
017400*    WS-Cond-Sub IS THE CONDITION SUBSCRIPT, 1 THRU 5.
017500*    THE CONTEXT FIELD NAME IS A KNOWN LITERAL - THERE IS
017600*    NO GENERAL DICTIONARY LOOKUP, THE SAME AS EVERY OTHER
017700*    KEYED EVALUATE IN THIS SHOP'S CODE.
017800*    ---------------------------------------------------------
017900 bb020-Match-Condition section.
018000*------------------------------
018100     move     spaces  to  WS-Ctx-Value.
018200     move     "N"      to  WS-Field-Numeric.
018300*
018400     evaluate Rult-Cond-Field (Rult-Idx WS-Cond-Sub)
018500       when   "plant_type"
018600              move Ctx-Plant-Type            to WS-Ctx-Value
018700       when   "plant_state"
018800              move Ctx-Plant-State           to WS-Ctx-Value
018900       when   "growing_method"
019000              move Ctx-Growing-Method        to WS-Ctx-Value
019100       when   "soil_condition"
019200              move Ctx-Soil-Condition        to WS-Ctx-Value
019300       when   "days_since_planting"
019400              move Ctx-Days-Since-Planting   to WS-Ctx-Value
019500              move "Y"                       to WS-Field-Numeric
019600       when   "days_in_state"
019700              move Ctx-Days-In-State         to WS-Ctx-Value
019800              move "Y"                       to WS-Field-Numeric
019900       when   "days_since_last_water"
020000              move Ctx-Days-Since-Last-Water to WS-Ctx-Value
020100              move "Y"                       to WS-Field-Numeric
020200       when   "days_since_last_fert"
020300              move Ctx-Days-Since-Last-Fert  to WS-Ctx-Value
020400              move "Y"                       to WS-Field-Numeric
020500       when   "rainfall_mm"
020600              move Ctx-Today-Rainfall-Mm     to WS-Ctx-Value
020700              move "Y"                       to WS-Field-Numeric
020800       when   "temp_max"
020900              move Ctx-Temp-Max              to WS-Ctx-Value
021000              move "Y"                       to WS-Field-Numeric
021100       when   "temp_min"
021200              move Ctx-Temp-Min              to WS-Ctx-Value
021300              move "Y"                       to WS-Field-Numeric
021400       when   "humidity"
021500              move Ctx-Humidity              to WS-Ctx-Value
021600              move "Y"                       to WS-Field-Numeric
021700       when   other
021800              move  "N"  to  WS-Match-All
021900              go to bb020-Exit
022000     end-evaluate.
022100*
022200     set      WS-Op-Idx  to  1.
022300     search   WS-Op-Entry
022400              at end
022500                   move  "N"  to  WS-Match-All
022600                   add   1    to  Rulws-Warn-Count
022700                   go to bb020-Exit
022800              when WS-Op-Entry (WS-Op-Idx) =
022900                   Rult-Cond-Operator (Rult-Idx WS-Cond-Sub)
023000                   continue.
023100*
023200     evaluate Rult-Cond-Operator (Rult-Idx WS-Cond-Sub)
023300       when   "EQ"
023400              if     WS-Ctx-Value not =
023500                     Rult-Cond-Value (Rult-Idx WS-Cond-Sub)
023600                     move "N" to WS-Match-All
023700              end-if
023800       when   "NEQ"
023900              if     WS-Ctx-Value =
024000                     Rult-Cond-Value (Rult-Idx WS-Cond-Sub)
024100                     move "N" to WS-Match-All
024200              end-if
024300       when   "GT"
024400       when   "GTE"
024500       when   "LT"
024600       when   "LTE"
024700              perform bb030-Compare-Numeric thru bb030-Exit
024800       when   "IN"
024900       when   "NOTIN"
025000              perform bb040-Compare-List thru bb040-Exit
025100       when   "CONTAINS"
025200              perform bb050-Compare-Contains thru bb050-Exit
025300       when   other
025400              move "N" to WS-Match-All
025500              add  1   to Rulws-Warn-Count
025600     end-evaluate.
025700*
025800 bb020-Exit.
025900     exit     section.
026000*
026100*    ---------------------------------------------------------
026200*    NUMERIC COMPARE - VALUES ARE NUMERIC TEXT IN THE CONTEXT
026300*    AND RULE TABLE (WEATHER = 1 DECIMAL, DAY COUNTS INTEGER).
026400*    ---------------------------------------------------------
026500 bb030-Compare-Numeric section.
026600*-------------------------------
026700     move     zero  to  WS-Actual-Num  WS-Compare-Num.
026800     if       WS-Ctx-Value  is numeric
026900              move  WS-Ctx-Value  to  WS-Actual-Num.
027000     if       Rult-Cond-Value (Rult-Idx WS-Cond-Sub)  is numeric
027100              move  Rult-Cond-Value (Rult-Idx WS-Cond-Sub)
027200                    to  WS-Compare-Num.
027300*
027400     evaluate Rult-Cond-Operator (Rult-Idx WS-Cond-Sub)
027500       when   "GT"
027600              if     WS-Actual-Num not > WS-Compare-Num
027700                     move "N" to WS-Match-All
027800              end-if
027900       when   "GTE"
028000              if     WS-Actual-Num < WS-Compare-Num
028100                     move "N" to WS-Match-All
028200              end-if
028300       when   "LT"
028400              if     WS-Actual-Num not < WS-Compare-Num
028500                     move "N" to WS-Match-All
028600              end-if
028700       when   "LTE"
028800              if     WS-Actual-Num > WS-Compare-Num
028900                     move "N" to WS-Match-All
029000              end-if
029100     end-evaluate.
029200*
029300 bb030-Exit.
029400     exit     section.
029500*
029600*    ---------------------------------------------------------
029700*    IN / NOTIN - COND-VALUE HOLDS UP TO 4 COMMA-SEPARATED
029800*    VALUES, LEFT-JUSTIFIED WITHIN THE 20-BYTE FIELD.
029900*    ---------------------------------------------------------
030000 bb040-Compare-List section.
030100*----------------------------
030200     move     spaces to  WS-In-List-Flat.
030300     unstring Rult-Cond-Value (Rult-Idx WS-Cond-Sub)
030400              delimited by ","
030500              into  WS-In-List (1) WS-In-List (2)
030600                    WS-In-List (3) WS-In-List (4)
030700              tallying in WS-In-List-Count.
030800*
030900     move     "N" to  WS-Numeric-Ok.
031000     if       WS-Ctx-Value = WS-In-List (1)
031100        or    WS-Ctx-Value = WS-In-List (2)
031200        or    WS-Ctx-Value = WS-In-List (3)
031300        or    WS-Ctx-Value = WS-In-List (4)
031400              move "Y" to WS-Numeric-Ok.
031500*
031600     if       Rult-Cond-Operator (Rult-Idx WS-Cond-Sub) = "IN"
031700       and    not Ws-Value-Is-Numeric
031800              move "N" to WS-Match-All.
031900     if       Rult-Cond-Operator (Rult-Idx WS-Cond-Sub) = "NOTIN"
032000       and    Ws-Value-Is-Numeric
032100              move "N" to WS-Match-All.
032200*
032300 bb040-Exit.
032400     exit     section.
032500*
032600*    ---------------------------------------------------------
032700*    CONTAINS - COND-VALUE IS A SUBSTRING OF THE ACTUAL VALUE.
032800*    ---------------------------------------------------------
032900 bb050-Compare-Contains section.
033000*--------------------------------
033100     move     zero  to  WS-Tally.
033200     if       Rult-Cond-Value (Rult-Idx WS-Cond-Sub) not = spaces
033300              inspect WS-Ctx-Value tallying WS-Tally
033400                      for all Rult-Cond-Value (Rult-Idx WS-Cond-Sub).
033500     if       WS-Tally = zero
033600              move "N" to WS-Match-All.
033700*
033800 bb050-Exit.
033900     exit     section.
034000*
034100 main-exit.   exit program.
034200*********    ************
