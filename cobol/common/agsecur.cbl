000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.        agsecur.
000600**
000700 author.            S R Kowalski.
000800                    For Prairie AgriTech Field Systems.
000900**
001000 installation.      Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.      09/03/87.
001300**
001400 date-compiled.
001500**
001600 security.          Company confidential.  For internal use by
001700                    Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.           Security Guard - checks one candidate action
002000                    against the action-type allowlist, the daily
002100                    action cap and the water/fertilizer amount
002200                    caps before Ag000 lets Agtools touch it.
002300**
002400 version.           See Prog-Name in ws.
002500**
002600 called modules.    none.
002700**
002800* Changes:
002900* 09/03/87 srk -        Original write-up.  Allowlist held as a
003000*                       table of six 12-byte entries, checked by
003100*                       SEARCH the same way maps01 checks its
003200*                       character tables.
003300* 11/05/88 srk -        Ticket AG-0018.  Added the "log" type to
003400*                       the allowlist - agtools' fallback handler
003500*                       was being rejected by this module before
003600*                       it ever got called.
003700* 19/06/90 srk -        Ticket AG-0022.  MAX-DAILY-ACTIONS moved
003800*                       from a 77-level literal to WS-Max-Daily so
003900*                       the number can be patched at compile time
004000*                       per grower contract without touching the
004100*                       procedure division.
004200* 06/09/91 tmc -        Ticket AG-0031.  Human override (source =
004300*                       MANUAL) now bypasses every check, per the
004400*                       Ext-Off spec review - previously it was
004500*                       still being capped by the daily limit.
004600* 03/12/98 djp -        Y2K REVIEW - no 2-digit years held or
004700*                       compared in this module.  No change made.
004800* 14/06/01 tmc -        Ticket AG-0071.  Event-type literals moved
004900*                       into WS-Event-Table so a fifth block reason
005000*                       can be added later without a new IF chain.
005100* 04/09/15 rko -        Ticket AG-0063.  Watering-cap block reason
005200*                       now names the cap in ml, instead of a bare
005300*                       "exceeds cap" - growers kept ringing in
005400*                       asking what the cap actually was.
005500**
005600 environment             division.
005700*===============================
005800*
005900 configuration           section.
006000 special-names.
006100     class     ag-alpha   is  "A" thru "Z".
006200*
006300 input-output            section.
006400*------------------------------
006500*
006600 data                    division.
006700*===============================
006800 working-storage section.
006900*----------------------
007000*
007100 77  Prog-Name           pic x(15) value "AGSECUR (1.06)".
007200*
007300 01  WS-Allow-Area.
007400     03  WS-Allow-List pic x(84) value
007500         "water       skip_water  fertilize   harvest     notify      alert       log         ".
007600     03  filler  redefines WS-Allow-Area.
007700         05  WS-Allow-Entry  pic x(12)  occurs 7 indexed by WS-Allow-Idx.
007800*
007900 01  WS-Event-Area.
008000     03  WS-Event-List pic x(100) value
008100         "blocked_unknown_type     blocked_daily_limit      blocked_watering_limit   blocked_fertilizer_limit ".
008200     03  filler  redefines WS-Event-Area.
008300         05  WS-Event-Entry  pic x(25)  occurs 4.
008400*
008500 01  WS-Max-Daily        pic 9(3)   comp    value 50.
008600 01  WS-Max-Water-Ml     pic 9(5)   comp    value 2000.
008700 01  WS-Max-Fert-G       pic 9(3)   comp    value 20.
008800*
008900*    ZERO-SUPPRESSED WORK VIEW OF THE WATERING CAP - USED TO
009000*    NAME THE CAP IN THE BLOCK REASON TEXT BELOW.
009100 01  WS-Cap-Edit-Group.
009200     03  WS-Water-Cap-Work   pic 9(5).
009300 01  WS-Cap-Edit-Alt redefines WS-Cap-Edit-Group.
009400     03  WS-Water-Cap-Ed     pic zzzz9.
009500*
009600 linkage section.
009700*==============
009800*
009900 copy "wsagcal.cob".
010000 copy "wsagsecur.cob".
010100*
010200 procedure division using AG-Calling-Data AG-Secur-WS.
010300*======================================================
010400*
010500     move     zero    to  Secws-Return-Code.
010600     move     spaces  to  Secws-Result Secws-Event-Type Secws-Reason.
010700*
010800     if       Secws-Source = "manual"
010900              move  "human_override"  to  Secws-Result
011000              go to  main-exit.
011100*
011200     set      WS-Allow-Idx  to  1.
011300     search   WS-Allow-Entry
011400              at end
011500                   move  WS-Event-Entry (1)         to Secws-Event-Type
011600                   move  "blocked - unknown action type" to Secws-Reason
011700                   move  "blocked"                  to Secws-Result
011800                   go to  main-exit
011900              when WS-Allow-Entry (WS-Allow-Idx) = Secws-Action-Type
012000                   continue.
012100*
012200     if       Secws-Todays-Count not < WS-Max-Daily
012300              move  WS-Event-Entry (2)         to Secws-Event-Type
012400              move  "blocked - daily action limit reached" to Secws-Reason
012500              move  "blocked"                  to Secws-Result
012600              go to  main-exit.
012700*
012800     if       Secws-Action-Type = "water"
012900       and    Secws-Amount-Ml > WS-Max-Water-Ml
013000              move  WS-Event-Entry (3)         to Secws-Event-Type
013100              move  WS-Max-Water-Ml  to  WS-Water-Cap-Work
013200              string "blocked - watering cap " delimited by size
013300                     WS-Water-Cap-Ed           delimited by size
013400                     "ml exceeded"             delimited by size
013500                     into  Secws-Reason
013600              move  "blocked"                  to Secws-Result
013700              go to  main-exit.
013800*
013900     if       Secws-Action-Type = "fertilize"
014000       and    Secws-Amount-G > WS-Max-Fert-G
014100              move  WS-Event-Entry (4)         to Secws-Event-Type
014200              move  "blocked - fertilizer amount exceeds cap" to Secws-Reason
014300              move  "blocked"                  to Secws-Result
014400              go to  main-exit.
014500*
014600     move     "ok"  to  Secws-Result.
014700*
014800 main-exit.   exit program.
014900*********    ************
