000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.        agtools.
000600**
000700 author.            S R Kowalski.
000800                    For Prairie AgriTech Field Systems.
000900**
001000 installation.      Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.      21/03/87.
001300**
001400 date-compiled.
001500**
001600 security.          Company confidential.  For internal use by
001700                    Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.           Tool Executor - the seven "hand" actions the
002000                    system can carry out once AGSECUR has cleared
002100                    an action.  Fills in the amount if the caller
002200                    left it zero and builds the description text
002300                    written to the Action ledger.  Never touches
002400                    a file itself - AG000 does the WRITE.
002500**
002600 version.           See Prog-Name in ws.
002700**
002800 called modules.    none.
002900**
003000* Changes:
003100* 21/03/87 srk -        Original write-up, five handlers.
003200* 04/11/90 srk -        Ticket AG-0021.  Added the notify and alert
003300*                       handlers when the grower pager feed came in.
003400* 03/12/98 djp -        Y2K REVIEW - no date fields in this module.
003500*                       No change made.
003600* 14/06/01 tmc -        Ticket AG-0052.  Unrecognised action type
003700*                       now falls through to the log handler and
003800*                       comes back "skipped" instead of aborting
003900*                       the plant - was killing the whole cycle on
004000*                       one bad rule row.
004100* 04/09/15 rko -        Ticket AG-0063.  FF010/FF030 were STRING'ing
004200*                       Toolws-Amount-Ml/Amount-G straight into the
004300*                       ledger text with their leading zeros intact
004400*                       ("watered 00200ml") - now edited through a
004500*                       zero-suppressed work field first.
004510* 08/04/16 rko -        Ticket AG-0065.  A genuine "log" action was
004520*                       falling into the same handler as an unknown
004530*                       action type and always came back "skipped" -
004540*                       a rule that fires log legitimately could
004550*                       never post an executed ACTION record.  Gave
004560*                       "log" its own FF070 handler (executed,
004570*                       "Daily cycle completed") and left FF080 for
004580*                       the truly-unrecognised fallback only.
004590**
004700 environment             division.
004800*===============================
004900*
005000 configuration           section.
005100 special-names.
005200     class     ag-numeric  is  "0" thru "9".
005300*
005400 data                    division.
005500*===============================
005600 working-storage section.
005700*----------------------
005800*
005900 77  Prog-Name           pic x(15) value "AGTOOLS (1.05)".
006000*
006100 01  WS-Default-Water-Ml     pic 9(5)  comp  value 200.
006200 01  WS-Default-Fert-G       pic 9(3)  comp  value 5.
006300*
006400*    ZERO-SUPPRESSED WORK VIEWS FOR THE LEDGER TEXT - THE LINKAGE
006500*    AMOUNTS ARE PLAIN DISPLAY 9(5)/9(3) WITH LEADING ZEROS.
006600 01  WS-Water-Edit-Group.
006700     03  WS-Amount-Ml-Work       pic 9(5).
006800 01  WS-Water-Edit-Alt redefines WS-Water-Edit-Group.
006900     03  WS-Amount-Ml-Edit       pic zzzz9.
007000*
007100 01  WS-Fert-Edit-Group.
007200     03  WS-Amount-G-Work        pic 9(3).
007300 01  WS-Fert-Edit-Alt redefines WS-Fert-Edit-Group.
007400     03  WS-Amount-G-Edit        pic zz9.
007500*
007600*    VALID ACTION-TYPE LIST - REDEFINED FOR THE SEARCH.
007700 01  WS-Type-Area.
007800     03  filler   pic x(12)  value "water".
007900     03  filler   pic x(12)  value "skip_water".
008000     03  filler   pic x(12)  value "fertilize".
008100     03  filler   pic x(12)  value "harvest".
008200     03  filler   pic x(12)  value "notify".
008300     03  filler   pic x(12)  value "alert".
008400     03  filler   pic x(12)  value "log".
008500 01  WS-Type-Table redefines WS-Type-Area.
008600     03  WS-Type-Entry   pic x(12)  occurs 7
008700                          indexed by WS-Type-Idx.
008800*
008900 linkage section.
009000*==============
009100*
009200 copy "wsagtools.cob".
009300*
009400 procedure division using AG-Tools-WS.
009500*=====================================
009600*
009700     move     zero    to  Toolws-Return-Code.
009800     move     "skipped"  to  Toolws-Status.
009900     move     spaces     to  Toolws-Result-Text.
010000*
010100     set      WS-Type-Idx  to  1.
010200     search   WS-Type-Entry
010300              at end
010400                   move  99  to  Toolws-Return-Code
010500                   go to  ff080-Log-Handler
010600              when WS-Type-Entry (WS-Type-Idx) = Toolws-Action-Type
010700                   continue.
010800*
010900     evaluate Toolws-Action-Type
011000       when   "water"        perform  ff010-Water-Handler
011100       when   "skip_water"   perform  ff020-Skip-Water-Handler
011200       when   "fertilize"    perform  ff030-Fertilize-Handler
011300       when   "harvest"      perform  ff040-Harvest-Handler
011400       when   "notify"       perform  ff050-Notify-Handler
011500       when   "alert"        perform  ff060-Alert-Handler
011600       when   "log"          perform  ff070-Log-Executed-Handler
011700       when   other          perform  ff080-Log-Handler
011800     end-evaluate.
011900     go       to  main-exit.
012000*
012100 ff010-Water-Handler.
012200     if       Toolws-Amount-Ml = zero
012300              move  WS-Default-Water-Ml  to  Toolws-Amount-Ml.
012400     move     "executed"  to  Toolws-Status.
012500     move     Toolws-Amount-Ml  to  WS-Amount-Ml-Work.
012600     string   "watered " delimited by size
012700              WS-Amount-Ml-Edit delimited by size
012800              "ml"       delimited by size
012900              into  Toolws-Action-Desc.
013000     move     Toolws-Action-Desc  to  Toolws-Result-Text.
013100*
013200 ff020-Skip-Water-Handler.
013300     move     "executed"  to  Toolws-Status.
013400     move     "watering skipped for today"  to  Toolws-Action-Desc.
013500     move     Toolws-Action-Desc  to  Toolws-Result-Text.
013600*
013700 ff030-Fertilize-Handler.
013800     if       Toolws-Amount-G = zero
013900              move  WS-Default-Fert-G  to  Toolws-Amount-G.
014000     if       Toolws-Fert-Type = spaces
014100              move  "NPK"  to  Toolws-Fert-Type.
014200     move     "executed"  to  Toolws-Status.
014300     move     Toolws-Amount-G  to  WS-Amount-G-Work.
014400     string   "applied " delimited by size
014500              WS-Amount-G-Edit delimited by size
014600              "g "       delimited by size
014700              Toolws-Fert-Type delimited by size
014800              into  Toolws-Action-Desc.
014900     move     Toolws-Action-Desc  to  Toolws-Result-Text.
015000*
015100 ff040-Harvest-Handler.
015200     move     "executed"  to  Toolws-Status.
015300     move     "harvest indicators recorded"  to  Toolws-Action-Desc.
015400     move     Toolws-Action-Desc  to  Toolws-Result-Text.
015500*
015600 ff050-Notify-Handler.
015700     move     "executed"  to  Toolws-Status.
015800     move     "grower notified"  to  Toolws-Action-Desc.
015900     move     Toolws-Action-Desc  to  Toolws-Result-Text.
016000*
016100 ff060-Alert-Handler.
016200     move     "executed"  to  Toolws-Status.
016300     move     "alert raised"  to  Toolws-Action-Desc.
016400     move     Toolws-Action-Desc  to  Toolws-Result-Text.
016500*
016550 ff070-Log-Executed-Handler.
016560     move     "executed"  to  Toolws-Status.
016570     move     "Daily cycle completed"  to  Toolws-Action-Desc.
016580     move     Toolws-Action-Desc  to  Toolws-Result-Text.
016590*
016600 ff080-Log-Handler.
016700     move     "skipped"  to  Toolws-Status.
016800     move     "no handler - logged only"  to  Toolws-Action-Desc.
016900     move     Toolws-Action-Desc  to  Toolws-Result-Text.
017000*
017100 main-exit.   exit program.
017200*********    ************
