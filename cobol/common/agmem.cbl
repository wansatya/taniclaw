000100 identification          division.
000200*===============================
000300*
000400**
000500 program-id.        agmem.
000600**
000700 author.            S R Kowalski.
000800                    For Prairie AgriTech Field Systems.
000900**
001000 installation.      Prairie AgriTech Field Systems - Batch Ctr.
001100**
001200 date-written.      18/03/87.
001300**
001400 date-compiled.
001500**
001600 security.          Company confidential.  For internal use by
001700                    Prairie AgriTech Field Systems staff only.
001800**
001900 remarks.           Memory derived queries - the two lookups over
002000                    the in-memory Actions table that AGRULES needs
002100                    for its days_since_last_water/fert and daily
002200                    limit conditions.  Read only - AG000 grows the
002300                    table itself right after every Actions write.
002400**
002500 version.           See Prog-Name in ws.
002600**
002700 called modules.    none.
002800**
002900* Changes:
003000* 18/03/87 srk -        Original write-up.
003100* 03/12/98 srk -        Function 1 now only counts a row "found"
003200*                       when Actt-Status is EXECUTED and the exec
003300*                       date is not zero - a SKIPPED row was being
003400*                       counted as a real watering and suppressing
003500*                       the next day's rule.  REQ AG-0012.
003600* 14/06/01 tmc -        Y2K REVIEW.  Actt-Exec-Date/Create-Date and
003700*                       Memws-Run-Date are all CCYYMMDD, compared
003800*                       as plain 9(8) throughout - no 2-digit year
003900*                       anywhere in this module.  No change made.
004000* 04/09/15 rko -        Ticket AG-0063.  HH011/HH021 were testing
004100*                       plant-id and action-type as two separate
004200*                       AND'ed conditions row by row over up to
004300*                       3000 rows - collapsed to a single flat
004400*                       key compare, the way WSAGRULT does it,
004500*                       and WS-Best-Exec-Date widened off COMP so
004600*                       a corrupt (zero-century) exec date on the
004700*                       Actions file can be screened out instead
004800*                       of silently winning the "latest" compare.
004900**
005000 environment             division.
005100*===============================
005200*
005300 configuration           section.
005400 special-names.
005500     class     ag-numeric  is  "0" thru "9".
005600*
005700 data                    division.
005800*===============================
005900 working-storage section.
006000*----------------------
006100*
006200 77  Prog-Name           pic x(15) value "AGMEM   (1.05)".
006300*
006400 01  WS-Best-Date-Group.
006500     03  WS-Best-Exec-Date   pic 9(8).
006600*
006700*    CC/YY/MM/DD BREAKOUT OF THE ROW UNDER TEST - HH011 SKIPS
006800*    ANY ROW WHOSE EXEC DATE HAS A ZERO CENTURY RATHER THAN
006900*    LETTING A CORRUPT DATE WIN THE "LATEST" COMPARE.
007000 01  WS-Test-Date-Group.
007100     03  WS-Test-Exec-Date   pic 9(8).
007200 01  WS-Test-Date-Parts redefines WS-Test-Date-Group.
007300     03  WS-Test-Date-CC     pic 99.
007400     03  WS-Test-Date-YY     pic 99.
007500     03  WS-Test-Date-MM     pic 99.
007600     03  WS-Test-Date-DD     pic 99.
007700 01  WS-Diff-Group.
007800     03  WS-Diff-Days        pic s9(5)  comp.
007900*
008000 01  WS-Count-Group.
008100     03  WS-Row-Count        pic 9(4)  comp.
008200*
008300*    ONE FLAT 20-BYTE COMPARE IN PLACE OF TWO AND'ED FIELD TESTS,
008400*    RUN ONCE PER TABLE ROW BY BOTH FUNCTIONS BELOW.
008500 01  WS-Search-Key-Group.
008600     03  WS-Search-Plant-Id      pic x(8).
008700     03  WS-Search-Action-Type   pic x(12).
008800 01  WS-Search-Key-Flat redefines WS-Search-Key-Group.
008900     03  WS-Search-Key           pic x(20).
009000*
009100 01  WS-Row-Key-Group.
009200     03  WS-Row-Key-Plant-Id     pic x(8).
009300     03  WS-Row-Key-Action-Type  pic x(12).
009400 01  WS-Row-Key-Flat redefines WS-Row-Key-Group.
009500     03  WS-Row-Key              pic x(20).
009600*
009700 linkage section.
009800*==============
009900*
010000 copy "wsagactt.cob".
010100 copy "wsagmem.cob".
010200*
010300 procedure division using AG-Actions-Table
010400                          AG-Mem-WS.
010500*=====================================
010600*
010700     move     zero  to  Memws-Return-Code.
010800*
010900     evaluate Memws-Function
011000       when   1     perform  hh010-Days-Since-Action
011100       when   2     perform  hh020-Todays-Count
011200       when   other move 90  to  Memws-Return-Code
011300     end-evaluate.
011400     go       to  main-exit.
011500*
011600 hh010-Days-Since-Action.
011700     move     zero  to  WS-Best-Exec-Date.
011800     move     Memws-Plant-Id      to  WS-Search-Plant-Id.
011900     move     Memws-Action-Type   to  WS-Search-Action-Type.
012000     perform  hh011-Scan-For-Latest thru hh011-Exit
012100              varying Actt-Idx from 1 by 1
012200              until   Actt-Idx > Actt-Count.
012300     if       WS-Best-Exec-Date = zero
012400              move  9999  to  Memws-Days-Since
012500              go to  hh010-Exit.
012600     compute  WS-Diff-Days = Memws-Run-Date - WS-Best-Exec-Date.
012700     if       WS-Diff-Days < zero
012800              move  zero  to  WS-Diff-Days.
012900     move     WS-Diff-Days  to  Memws-Days-Since.
013000 hh010-Exit.  exit.
013100*
013200 hh011-Scan-For-Latest.
013300     move     Actt-Plant-Id     (Actt-Idx)  to  WS-Row-Key-Plant-Id.
013400     move     Actt-Action-Type  (Actt-Idx)  to  WS-Row-Key-Action-Type.
013500     if       WS-Row-Key not = WS-Search-Key
013600              go to  hh011-Exit.
013700     if       Actt-Status     (Actt-Idx) not = "executed"
013800              go to  hh011-Exit.
013900     if       Actt-Exec-Date  (Actt-Idx) = zero
014000              go to  hh011-Exit.
014100     move     Actt-Exec-Date  (Actt-Idx)  to  WS-Test-Exec-Date.
014200     if       WS-Test-Date-CC = zero
014300              go to  hh011-Exit.
014400     if       WS-Test-Exec-Date > WS-Best-Exec-Date
014500              move  WS-Test-Exec-Date  to  WS-Best-Exec-Date.
014600 hh011-Exit.  exit.
014700*
014800 hh020-Todays-Count.
014900     move     zero  to  WS-Row-Count.
015000     perform  hh021-Test-One-Row thru hh021-Exit
015100              varying Actt-Idx from 1 by 1
015200              until   Actt-Idx > Actt-Count.
015300     move     WS-Row-Count  to  Memws-Todays-Count.
015400 hh020-Exit.  exit.
015500*
015600*    FUNCTION 2 COUNTS EVERY ACTION FOR THE PLANT REGARDLESS OF
015700*    TYPE - NOT THE FLAT PLANT-ID/ACTION-TYPE KEY USED BY HH011.
015800 hh021-Test-One-Row.
015900     if       Actt-Plant-Id    (Actt-Idx) = Memws-Plant-Id
016000      and     Actt-Create-Date (Actt-Idx) = Memws-Run-Date
016100              add  1  to  WS-Row-Count.
016200 hh021-Exit.  exit.
016300*
016400 main-exit.   exit program.
016500*********    ************
